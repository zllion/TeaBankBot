000100*******************************************************************
000110* FECHA       : 14/11/2023                                         *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKOPR, ENTRADA DE OPERACIONES                     *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : LAYOUT DEL ARCHIVO DE ENTRADA DE OPERACIONES (TBKO),    *
000170*             : UN COMANDO POR LINEA, CON SUS OPERANDOS DE POSICION FIJA.*
000180*******************************************************************
000190* CAMBIOS:                                                        *
000200* 14/11/2023 EEDR TBK-0001 CREACION ORIGINAL DEL LAYOUT.          *
000210* 02/02/2024 MGR  TBK-0036 SE AMPLIA TBKO-LIMITE A 9(04) PARA     *
000220*                  SOPORTAR N MAYOR A 99 EN RECORD/AUDIT.         *
000230*******************************************************************
000240 01  TBKO-REGISTRO-ENTRADA.
000250     05  TBKO-COMANDO                 PIC X(08).
000260         88  TBKO-ES-REGISTER             VALUE 'REGISTER'.
000270         88  TBKO-ES-DEPOSIT              VALUE 'DEPOSIT '.
000280         88  TBKO-ES-WITHDRAW              VALUE 'WITHDRAW'.
000290         88  TBKO-ES-REQUEST               VALUE 'REQUEST '.
000300         88  TBKO-ES-DONATE                VALUE 'DONATE  '.
000310         88  TBKO-ES-TRANSFER              VALUE 'TRANSFER'.
000320         88  TBKO-ES-CHECK                 VALUE 'CHECK   '.
000330         88  TBKO-ES-RECORD                VALUE 'RECORD  '.
000340         88  TBKO-ES-AUDIT                 VALUE 'AUDIT   '.
000350         88  TBKO-ES-EXTRACT               VALUE 'EXTRACT '.
000360     05  TBKO-ID-USUARIO              PIC X(09).
000370     05  TBKO-ID-CONTRAPARTE          PIC X(09).
000380     05  TBKO-MONTO                   PIC S9(15).
000390     05  TBKO-MEMO                    PIC X(64).
000400     05  TBKO-ID-MOVIMIENTO           PIC 9(09).
000410     05  TBKO-OPERADOR                PIC X(32).
000420     05  TBKO-LIMITE                  PIC 9(04).
000430     05  FILLER                       PIC X(10).
