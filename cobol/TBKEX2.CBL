000100*******************************************************************
000110* FECHA       : 28/11/2023                                         *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKEX2, EXTRACTO DE CUENTAS                        *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : SEGUNDO ARCHIVO DEL RESPALDO GENERAL (LEDGEREXTRACT), UN *
000170*             : RENGLON POR CUENTA DEL MAESTRO COMPLETO.                 *
000180*******************************************************************
000190* CAMBIOS:                                                        *
000200* 28/11/2023 EEDR TBK-0003 CREACION ORIGINAL DEL LAYOUT.          *
000210* 03/02/2024 MGR  TBK-0037 SE AMPLIA EL FILLER FINAL.             *
000211* 04/08/2026 JCL  TBK-0068 SE AGREGAN ESTADO, SUCURSAL Y FECHA DE *
000212*                  APERTURA PARA REFLEJAR LA AMPLIACION DE TBKACT.*
000220*******************************************************************
000230 01  TBE2-REGISTRO.
000240     05  TBE2-NUMERO                  PIC X(09).
000250     05  TBE2-NOMBRE                  PIC X(32).
000260     05  TBE2-SALDO                   PIC S9(15).
000270     05  TBE2-PENDIENTE               PIC S9(15).
000280     05  TBE2-APORTACION              PIC S9(15).
000281*    REFLEJO DE CTAM-ESTADO DEL MAESTRO AL MOMENTO DEL RESPALDO
000282     05  TBE2-ESTADO                  PIC X(08).
000283         88  TBE2-CTA-ACTIVA              VALUE 'activa  '.
000284         88  TBE2-CTA-CERRADA             VALUE 'cerrada '.
000285*    REFLEJO DE CTAM-SUCURSAL Y CTAM-FECHA-APERTURA DEL MAESTRO
000286     05  TBE2-SUCURSAL                PIC X(04).
000287     05  TBE2-FECHA-APERTURA          PIC 9(08).
000290     05  FILLER                       PIC X(14).
