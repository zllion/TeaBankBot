000100*******************************************************************
000110* FECHA       : 28/11/2023                                         *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKEX1, EXTRACTO DE MOVIMIENTOS                    *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : PRIMER ARCHIVO DEL RESPALDO GENERAL (LEDGEREXTRACT), UN  *
000170*             : RENGLON POR MOVIMIENTO CON NOMBRES DE EMISOR Y RECEPTOR  *
000180*             : YA CRUZADOS CONTRA EL MAESTRO DE CUENTAS.                *
000190*******************************************************************
000200* CAMBIOS:                                                        *
000210* 28/11/2023 EEDR TBK-0003 CREACION ORIGINAL DEL LAYOUT.          *
000211* 04/08/2026 JCL  TBK-0068 SE AGREGA LA VISTA DESGLOSADA DE LA     *
000212*                  FECHA-HORA (TBE1-FECHA-HORA-R) PARA FACILITAR   *
000213*                  REPORTES QUE SOLO NECESITAN LA FECHA O LA HORA. *
000220*******************************************************************
000230 01  TBE1-REGISTRO.
000240     05  TBE1-ID-MOVIMIENTO           PIC 9(09).
000250     05  TBE1-TIPO                    PIC X(08).
000260     05  TBE1-FECHA-HORA              PIC X(19).
000261*    VISTA DESGLOSADA DE TBE1-FECHA-HORA (FORMATO AAAA-MM-DDTHH:MM:SS)
000262     05  TBE1-FECHA-HORA-R REDEFINES TBE1-FECHA-HORA.
000263         10  TBE1-ANIO                PIC X(04).
000264         10  FILLER                   PIC X(01).
000265         10  TBE1-MES                 PIC X(02).
000266         10  FILLER                   PIC X(01).
000267         10  TBE1-DIA                 PIC X(02).
000268         10  FILLER                   PIC X(01).
000269         10  TBE1-HORA                PIC X(02).
000270         10  FILLER                   PIC X(01).
000271         10  TBE1-MINUTO              PIC X(02).
000272         10  FILLER                   PIC X(01).
000273         10  TBE1-SEGUNDO             PIC X(02).
000274     05  TBE1-NOMBRE-EMISOR           PIC X(32).
000280     05  TBE1-EMISOR                  PIC X(09).
000290     05  TBE1-NOMBRE-RECEPTOR         PIC X(32).
000300     05  TBE1-RECEPTOR                PIC X(09).
000310     05  TBE1-MONTO                   PIC S9(15).
000320     05  TBE1-ESTADO                  PIC X(08).
000330     05  TBE1-MEMO                    PIC X(64).
000340     05  FILLER                       PIC X(12).
