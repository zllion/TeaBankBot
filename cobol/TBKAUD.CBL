000100*******************************************************************
000110* FECHA       : 21/11/2023                                         *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKAUD, ENTRADA DE DECISIONES DE AUDITORIA         *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : LAYOUT DEL ARCHIVO DE DECISIONES QUE EL OPERADOR APLICA  *
000170*             : A LA COLA DE MOVIMIENTOS PENDIENTES (TBK4000), O QUE EL  *
000180*             : PROPIO MIEMBRO PRESENTA PARA UN RECALL.                  *
000190*******************************************************************
000200* CAMBIOS:                                                        *
000210* 21/11/2023 EEDR TBK-0002 CREACION ORIGINAL DEL LAYOUT.          *
000220*******************************************************************
000230 01  TBKD-REGISTRO-DECISION.
000240     05  TBKD-ACCION                  PIC X(08).
000250         88  TBKD-ES-APRUEBA              VALUE 'APPROVE '.
000260         88  TBKD-ES-DENIEGA              VALUE 'DENY    '.
000270         88  TBKD-ES-OMITE                VALUE 'SKIP    '.
000280         88  TBKD-ES-APRUEBA-TODO         VALUE 'APRALL  '.
000290         88  TBKD-ES-RECALL               VALUE 'RECALL  '.
000300     05  TBKD-ID-MOVIMIENTO           PIC 9(09).
000310     05  TBKD-OPERADOR                PIC X(32).
000320     05  TBKD-ID-USUARIO              PIC X(09).
000330     05  FILLER                       PIC X(10).
