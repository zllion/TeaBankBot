000100******************************************************************
000110* FECHA       : 16/11/2023                                        *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                  *
000130* APLICACION  : BANCA AHORROS TEABANK                               *
000140* PROGRAMA    : TBK3000                                             *
000150* TIPO        : BATCH - RUTINA DE SERVICIO (CALLED)                 *
000160* DESCRIPCION : BITACORA DE MOVIMIENTOS (MOVT). ASIGNA EL ID        *
000170*             : SECUENCIAL AL AGREGAR, PERMITE ACTUALIZAR ESTADO/   *
000180*             : OPERADOR, Y EXPONE DOS CURSORES DE LECTURA: UNO     *
000190*             : ASCENDENTE DE PENDIENTES Y OTRO DESCENDENTE POR     *
000200*             : CUENTA (UN REGISTRO DEVUELTO POR CADA CALL).        *
000210* ARCHIVOS    : MOVTOS=A (BITACORA DE MOVIMIENTOS, KSDS)             *
000220* PROGRAMA(S) : INVOCADO POR TBK1000, TBK4000 Y TBK5000             *
000230******************************************************************
000240* CAMBIOS:                                                          *
000250* 16/11/2023 EEDR TBK-0003 CREACION ORIGINAL DEL PROGRAMA.          *
000260* 23/11/2023 EEDR TBK-0007 SE AGREGAN LOS CURSORES DE PENDIENTES Y  *
000270*                  POR CUENTA PARA USO DE TBK4000 Y TBK5000.        *
000280* 10/01/2024 MGR  TBK-0021 SE CORRIGE EL CALCULO DEL SIGUIENTE ID   *
000290*                  CUANDO LA BITACORA ESTA VACIA AL ABRIR.          *
000300* 18/03/2024 JCL  TBK-0044 REVISION Y2K DE CAMPOS DE FECHA DE TRABAJO.*
000310* 22/05/2024 MGR  TBK-0051 SE AGREGA ACTUALIZAR-MOVIMIENTO PARA QUE *
000320*                  TBK4000 PUEDA LIQUIDAR/DENEGAR SIN FD PROPIO.    *
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.                      TBK3000.
000360 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
000370 INSTALLATION.                    BANCA AHORROS TEABANK.
000380 DATE-WRITTEN.                    16/11/1991.
000390 DATE-COMPILED.                   16/11/1991.
000400 SECURITY.                        USO INTERNO DEL DEPARTAMENTO.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS TBK3-DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT MOVTOS ASSIGN TO MOVTOS
000490            ORGANIZATION  IS INDEXED
000500            ACCESS MODE   IS DYNAMIC
000510            RECORD KEY    IS MOVT-LLAVE
000520            FILE STATUS   IS FS-MOVTOS
000530                             FSE-MOVTOS.
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  MOVTOS.
000570     COPY TBKTXN.
000580 WORKING-STORAGE SECTION.
000590*--> VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO DE MOVTOS
000600 01 FS-MOVTOS                      PIC 9(02)  VALUE ZEROS.
000610 01 FSE-MOVTOS.
000620    02 FSE-RETURN                  PIC S9(04) COMP-5
000630                                              VALUE ZEROS.
000640    02 FSE-FUNCTION                PIC S9(04) COMP-5
000650                                              VALUE ZEROS.
000660    02 FSE-FEEDBACK                PIC S9(04) COMP-5
000670                                              VALUE ZEROS.
000680*--> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
000690 01 PROGRAMA                       PIC X(08)  VALUE 'TBK3000'.
000700 01 ARCHIVO                        PIC X(08)  VALUE 'MOVTOS'.
000710 01 ACCION                         PIC X(10)  VALUE SPACES.
000720 01 LLAVE                          PIC X(32)  VALUE SPACES.
000730*--> INTERRUPTORES DE LA RUTINA Y DE LOS DOS CURSORES DE LECTURA
000740 01 WKS-INTERRUPTORES.
000750    05 WKS-ARCHIVO-ABIERTO         PIC X(01)  VALUE 'N'.
000760       88 ARCHIVO-YA-ABIERTO                  VALUE 'S'.
000770    05 WKS-HAY-REGISTROS           PIC X(01)  VALUE 'N'.
000780       88 MOVTOS-TIENE-REGISTROS              VALUE 'S'.
000790    05 WKS-FIN-MOVTOS              PIC X(01)  VALUE 'N'.
000800       88 FIN-MOVTOS                           VALUE 'S'.
000810    05 WKS-ENCONTRADO              PIC X(01)  VALUE 'N'.
000820       88 ENCONTRADO                           VALUE 'S'.
000829*--> CONTADORES DE LA RUTINA, ESCALARES 77
000830 77 WKS-SIGUIENTE-ID               PIC 9(09)  COMP VALUE ZEROS.
000835 77 WKS-CONTADOR-LLAMADAS          PIC 9(07)  COMP VALUE ZEROS.
000840 77 WKS-LECTURAS-TOTAL             PIC 9(07)  COMP VALUE ZEROS.
000845 77 WKS-CONTADOR-PENDIENTES        PIC 9(04)  COMP VALUE ZEROS.
000850 77 WKS-LIMITE-PENDIENTES          PIC 9(04)  COMP VALUE ZEROS.
000855 77 WKS-CONTADOR-CUENTA            PIC 9(04)  COMP VALUE ZEROS.
000900    05 WKS-LIMITE-CUENTA           PIC 9(04)  COMP VALUE ZEROS.
000910 01 WKS-CUENTA-FILTRO-ACTIVA       PIC X(09)  VALUE SPACES.
000920*--> AREA DE FECHA/HORA DE TRABAJO DE LA RUTINA (REVISADO Y2K)
000930 01 WKS-FECHA-HOY                  PIC 9(08)  VALUE ZEROS.
000940 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
000950    05 WKS-ANIO-HOY                PIC 9(04).
000960    05 WKS-MES-HOY                 PIC 9(02).
000970    05 WKS-DIA-HOY                 PIC 9(02).
000980 01 WKS-HORA-HOY                   PIC 9(08)  VALUE ZEROS.
000990 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
001000    05 WKS-HORAS-HOY               PIC 9(02).
001010    05 WKS-MINUTOS-HOY             PIC 9(02).
001020    05 WKS-SEGUNDOS-HOY            PIC 9(02).
001030    05 WKS-CENTESIMAS-HOY          PIC 9(02).
001040*--> LLAVE DE TRABAJO PARA DESPLIEGUES ABREVIADOS EN BITACORA
001050 01 WKS-LLAVE-TRABAJO              PIC 9(09)  VALUE ZEROS.
001060 01 WKS-LLAVE-TRABAJO-R REDEFINES WKS-LLAVE-TRABAJO.
001070    05 FILLER                      PIC 9(05).
001080    05 WKS-LLAVE-CORTA             PIC 9(04).
001090 LINKAGE SECTION.
001100*--> AREA DE CONTROL RECIBIDA DE TBK1000/TBK4000/TBK5000
001110 01 TBK3-OPERACION                 PIC X(08).
001120    88 TBK3-OP-ABRIR                           VALUE 'ABRIR   '.
001130    88 TBK3-OP-CERRAR                          VALUE 'CERRAR  '.
001140    88 TBK3-OP-AGREGAR                         VALUE 'AGREGAR '.
001150    88 TBK3-OP-ACTUALIZ                        VALUE 'ACTUALIZ'.
001160    88 TBK3-OP-INI-PEND                        VALUE 'INIPEND '.
001170    88 TBK3-OP-SIG-PEND                        VALUE 'SIGPEND '.
001180    88 TBK3-OP-INI-CTA                         VALUE 'INICTA  '.
001190    88 TBK3-OP-SIG-CTA                         VALUE 'SIGCTA  '.
001200*--> CUENTA FILTRO Y LIMITE DE FILAS PARA LOS CURSORES DE SELECCION
001210 01 TBK3-PARAMETROS.
001220    05 TBK3-CUENTA-FILTRO          PIC X(09).
001230    05 TBK3-LIMITE                 PIC 9(04).
001240*--> COPIA DEL REGISTRO DE MOVIMIENTO (ENTRADA/SALIDA) - VER TBKTXN
001250    COPY TBKTXN REPLACING MOVT BY TBK3T.
001260 01 TBK3-CODIGO-RESPUESTA          PIC 9(02).
001270    88 TBK3-RESP-OK                             VALUE 00.
001280    88 TBK3-RESP-NO-EXISTE                      VALUE 10.
001290    88 TBK3-RESP-FIN-LISTA                      VALUE 20.
001300 PROCEDURE DIVISION USING TBK3-OPERACION
001310                          TBK3-PARAMETROS
001320                          TBK3T-REGISTRO
001330                          TBK3-CODIGO-RESPUESTA.
001340 100-PRINCIPAL SECTION.
001350* SECCION PRINCIPAL, DESPACHA LA OPERACION SOLICITADA POR LINKAGE
001360     ADD 1 TO WKS-CONTADOR-LLAMADAS
001370     IF NOT ARCHIVO-YA-ABIERTO AND NOT TBK3-OP-ABRIR
001380        PERFORM 110-ABRIR-ARCHIVO
001390     END-IF
001400     MOVE 00 TO TBK3-CODIGO-RESPUESTA
001410     EVALUATE TRUE
001420        WHEN TBK3-OP-ABRIR
001430             PERFORM 110-ABRIR-ARCHIVO
001440        WHEN TBK3-OP-CERRAR
001450             PERFORM 900-CERRAR-ARCHIVO
001460        WHEN TBK3-OP-AGREGAR
001470             PERFORM 200-AGREGAR-MOVIMIENTO
001480        WHEN TBK3-OP-ACTUALIZ
001490             PERFORM 210-ACTUALIZAR-MOVIMIENTO
001500        WHEN TBK3-OP-INI-PEND
001510             PERFORM 220-INICIAR-PENDIENTES
001520        WHEN TBK3-OP-SIG-PEND
001530             PERFORM 225-SIGUIENTE-PENDIENTE
001540        WHEN TBK3-OP-INI-CTA
001550             PERFORM 230-INICIAR-POR-CUENTA
001560        WHEN TBK3-OP-SIG-CTA
001570             PERFORM 235-SIGUIENTE-POR-CUENTA
001580        WHEN OTHER
001590             MOVE 99 TO TBK3-CODIGO-RESPUESTA
001600     END-EVALUATE
001610     GOBACK.
001620 100-PRINCIPAL-E. EXIT.
001630* ABRE LA BITACORA Y CALCULA EL SIGUIENTE ID A USAR (TBK-0021)
001640 110-ABRIR-ARCHIVO SECTION.
001650     OPEN I-O MOVTOS
001660     IF FS-MOVTOS = 35
001670        CLOSE MOVTOS
001680        OPEN OUTPUT MOVTOS
001690        CLOSE MOVTOS
001700        OPEN I-O MOVTOS
001710     END-IF
001720     IF FS-MOVTOS NOT = 0
001730        MOVE 'APERTURA  ' TO ACCION
001740        MOVE MOVT-LLAVE   TO LLAVE
001750        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
001760        MOVE 90 TO TBK3-CODIGO-RESPUESTA
001770     ELSE
001780        MOVE 'S' TO WKS-ARCHIVO-ABIERTO
001790        PERFORM 120-CALCULAR-SIGUIENTE-ID
001800     END-IF.
001810 110-ABRIR-ARCHIVO-E. EXIT.
001820* RECORRE LA BITACORA UNA SOLA VEZ PARA OBTENER EL MAYOR MOVT-ID
001830 120-CALCULAR-SIGUIENTE-ID SECTION.
001840     MOVE ZEROS TO WKS-SIGUIENTE-ID
001850     MOVE LOW-VALUES TO MOVT-LLAVE
001860     START MOVTOS
001870           KEY IS NOT LESS THAN MOVT-LLAVE
001880           INVALID KEY
001890              MOVE 'N' TO WKS-HAY-REGISTROS
001900           NOT INVALID KEY
001910              MOVE 'S' TO WKS-HAY-REGISTROS
001920     END-START
001930     MOVE 'N' TO WKS-FIN-MOVTOS
001940     IF MOVTOS-TIENE-REGISTROS
001950        READ MOVTOS NEXT RECORD
001960             AT END MOVE 'S' TO WKS-FIN-MOVTOS
001970        END-READ
001980        PERFORM 125-BUSCA-MAYOR-ID THRU 125-BUSCA-MAYOR-ID-E
001990           UNTIL FIN-MOVTOS
002000     END-IF.
002010 120-CALCULAR-SIGUIENTE-ID-E. EXIT.
002020* RECORRE LOS REGISTROS RESTANTES DE LA BITACORA, UNO POR UNO, PARA
002030* QUEDARSE CON EL MAYOR MOVT-ID VISTO HASTA EL MOMENTO
002040 125-BUSCA-MAYOR-ID SECTION.
002050     ADD 1 TO WKS-LECTURAS-TOTAL
002060     IF MOVT-ID > WKS-SIGUIENTE-ID
002070        MOVE MOVT-ID TO WKS-SIGUIENTE-ID
002080     END-IF
002090     READ MOVTOS NEXT RECORD
002100          AT END MOVE 'S' TO WKS-FIN-MOVTOS
002110     END-READ.
002120 125-BUSCA-MAYOR-ID-E. EXIT.
002130* AGREGA UN MOVIMIENTO NUEVO A LA BITACORA, ASIGNANDO EL SIGUIENTE
002140* ID DISPONIBLE. EL REGISTRO DEVUELTO INCLUYE YA EL ID ASIGNADO
002150 200-AGREGAR-MOVIMIENTO SECTION.
002160     ADD 1 TO WKS-SIGUIENTE-ID
002170     MOVE TBK3T-REGISTRO TO MOVT-REGISTRO
002180     MOVE WKS-SIGUIENTE-ID TO MOVT-ID
002190     WRITE MOVT-REGISTRO
002200     IF FS-MOVTOS NOT = 0
002210        MOVE 'ESCRITURA ' TO ACCION
002220        MOVE MOVT-LLAVE   TO LLAVE
002230        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
002240        MOVE 90 TO TBK3-CODIGO-RESPUESTA
002250     ELSE
002260        MOVE MOVT-REGISTRO TO TBK3T-REGISTRO
002270        MOVE MOVT-ID TO WKS-LLAVE-TRABAJO
002280     END-IF.
002290 200-AGREGAR-MOVIMIENTO-E. EXIT.
002300* ACTUALIZA ESTADO Y OPERADOR DE UN MOVIMIENTO EXISTENTE (TBK-0051),
002310* USADO POR TBK4000 AL LIQUIDAR/DENEGAR UNA SOLICITUD DE AUDITORIA
002320 210-ACTUALIZAR-MOVIMIENTO SECTION.
002330     MOVE TBK3T-ID TO MOVT-ID
002340     READ MOVTOS KEY IS MOVT-LLAVE
002350          INVALID KEY
002360             MOVE 10 TO TBK3-CODIGO-RESPUESTA
002370     END-READ
002380     IF TBK3-CODIGO-RESPUESTA = 00
002390        MOVE TBK3T-ESTADO   TO MOVT-ESTADO
002400        MOVE TBK3T-OPERADOR TO MOVT-OPERADOR
002410        REWRITE MOVT-REGISTRO
002420        IF FS-MOVTOS NOT = 0
002430           MOVE 'REGRABACIO' TO ACCION
002440           MOVE MOVT-LLAVE   TO LLAVE
002450           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
002460           MOVE 90 TO TBK3-CODIGO-RESPUESTA
002470        END-IF
002480     END-IF.
002490 210-ACTUALIZAR-MOVIMIENTO-E. EXIT.
002500* POSICIONA EL CURSOR ASCENDENTE DE PENDIENTES AL INICIO DE LA
002510* BITACORA, PARA QUE TBK4000 LO RECORRA CON SIGUIENTE-PENDIENTE
002520 220-INICIAR-PENDIENTES SECTION.
002530     MOVE TBK3-LIMITE TO WKS-LIMITE-PENDIENTES
002540     MOVE ZEROS TO WKS-CONTADOR-PENDIENTES
002550     MOVE LOW-VALUES TO MOVT-LLAVE
002560     START MOVTOS
002570           KEY IS NOT LESS THAN MOVT-LLAVE
002580           INVALID KEY
002590              MOVE 'S' TO WKS-FIN-MOVTOS
002600           NOT INVALID KEY
002610              MOVE 'N' TO WKS-FIN-MOVTOS
002620     END-START.
002630 220-INICIAR-PENDIENTES-E. EXIT.
002640* DEVUELVE EL SIGUIENTE MOVIMIENTO PENDIENTE EN ORDEN ASCENDENTE,
002650* CODIGO 20 CUANDO YA NO HAY MAS O SE ALCANZO EL LIMITE SOLICITADO
002660 225-SIGUIENTE-PENDIENTE SECTION.
002670     IF FIN-MOVTOS OR
002680        WKS-CONTADOR-PENDIENTES NOT LESS THAN WKS-LIMITE-PENDIENTES
002690        MOVE 20 TO TBK3-CODIGO-RESPUESTA
002700     ELSE
002710        MOVE 'N' TO WKS-ENCONTRADO
002720        PERFORM 226-BUSCA-PENDIENTE THRU 226-BUSCA-PENDIENTE-E
002730           UNTIL FIN-MOVTOS OR ENCONTRADO
002740        IF ENCONTRADO
002750           MOVE MOVT-REGISTRO TO TBK3T-REGISTRO
002760           ADD 1 TO WKS-CONTADOR-PENDIENTES
002770        ELSE
002780           MOVE 20 TO TBK3-CODIGO-RESPUESTA
002790        END-IF
002800     END-IF.
002810 225-SIGUIENTE-PENDIENTE-E. EXIT.
002820* LEE HACIA ADELANTE HASTA TOPAR CON UN MOVIMIENTO PENDIENTE O CON
002830* EL FINAL DE LA BITACORA
002840 226-BUSCA-PENDIENTE SECTION.
002850     READ MOVTOS NEXT RECORD
002860          AT END MOVE 'S' TO WKS-FIN-MOVTOS
002870     END-READ
002880     IF NOT FIN-MOVTOS AND MOVT-PENDIENTE
002890        MOVE 'S' TO WKS-ENCONTRADO
002900     END-IF.
002910 226-BUSCA-PENDIENTE-E. EXIT.
002920* POSICIONA EL CURSOR DESCENDENTE POR CUENTA AL FINAL DE LA
002930* BITACORA, PARA QUE TBK5000 LO RECORRA CON SIGUIENTE-POR-CUENTA
002940 230-INICIAR-POR-CUENTA SECTION.
002950     MOVE TBK3-CUENTA-FILTRO TO WKS-CUENTA-FILTRO-ACTIVA
002960     MOVE TBK3-LIMITE        TO WKS-LIMITE-CUENTA
002970     MOVE ZEROS              TO WKS-CONTADOR-CUENTA
002980     MOVE HIGH-VALUES TO MOVT-LLAVE
002990     START MOVTOS
003000           KEY IS NOT GREATER THAN MOVT-LLAVE
003010           INVALID KEY
003020              MOVE 'S' TO WKS-FIN-MOVTOS
003030           NOT INVALID KEY
003040              MOVE 'N' TO WKS-FIN-MOVTOS
003050     END-START.
003060 230-INICIAR-POR-CUENTA-E. EXIT.
003070* DEVUELVE EL SIGUIENTE MOVIMIENTO DE LA CUENTA (EMISOR O RECEPTOR)
003080* NO DENEGADO, EN ORDEN DESCENDENTE POR ID, HASTA AGOTAR EL LIMITE
003090 235-SIGUIENTE-POR-CUENTA SECTION.
003100     IF FIN-MOVTOS OR
003110        WKS-CONTADOR-CUENTA NOT LESS THAN WKS-LIMITE-CUENTA
003120        MOVE 20 TO TBK3-CODIGO-RESPUESTA
003130     ELSE
003140        MOVE 'N' TO WKS-ENCONTRADO
003150        PERFORM 236-BUSCA-POR-CUENTA THRU 236-BUSCA-POR-CUENTA-E
003160           UNTIL FIN-MOVTOS OR ENCONTRADO
003170        IF ENCONTRADO
003180           MOVE MOVT-REGISTRO TO TBK3T-REGISTRO
003190           ADD 1 TO WKS-CONTADOR-CUENTA
003200        ELSE
003210           MOVE 20 TO TBK3-CODIGO-RESPUESTA
003220        END-IF
003230     END-IF.
003240 235-SIGUIENTE-POR-CUENTA-E. EXIT.
003250* LEE HACIA ATRAS HASTA TOPAR CON UN MOVIMIENTO DE LA CUENTA FILTRO
003260* (EMISOR O RECEPTOR) NO DENEGADO, O CON EL INICIO DE LA BITACORA
003270 236-BUSCA-POR-CUENTA SECTION.
003280     READ MOVTOS PREVIOUS RECORD
003290          AT END MOVE 'S' TO WKS-FIN-MOVTOS
003300     END-READ
003310     IF NOT FIN-MOVTOS
003320        IF (MOVT-EMISOR   = WKS-CUENTA-FILTRO-ACTIVA OR
003330            MOVT-RECEPTOR = WKS-CUENTA-FILTRO-ACTIVA)
003340            AND NOT MOVT-DENEGADO
003350           MOVE 'S' TO WKS-ENCONTRADO
003360        END-IF
003370     END-IF.
003380 236-BUSCA-POR-CUENTA-E. EXIT.
003390* CIERRA ORDENADAMENTE LA BITACORA DE MOVIMIENTOS AL FINAL DEL RUN
003400 900-CERRAR-ARCHIVO SECTION.
003410     IF ARCHIVO-YA-ABIERTO
003420        CLOSE MOVTOS
003430        MOVE 'N' TO WKS-ARCHIVO-ABIERTO
003440     END-IF.
003450 900-CERRAR-ARCHIVO-E. EXIT.
