000100******************************************************************
000110* FECHA       : 17/11/2023                                        *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                  *
000130* APLICACION  : BANCA AHORROS TEABANK                               *
000140* PROGRAMA    : TBK1000                                             *
000150* TIPO        : BATCH - MOTOR PRINCIPAL                             *
000160* DESCRIPCION : LEE EL ARCHIVO DE OPERACIONES (TBKO) LINEA POR      *
000170*             : LINEA Y APLICA LA REGLA DE NEGOCIO DE CADA COMANDO *
000180*             : (REGISTER/CHECK/DEPOSIT/WITHDRAW/REQUEST/DONATE/   *
000190*             : TRANSFER) CONTRA EL MAESTRO DE CUENTAS Y LA         *
000200*             : BITACORA DE MOVIMIENTOS. LOS COMANDOS RECORD/AUDIT/*
000210*             : EXTRACT SE ATIENDEN EN PASOS DE JCL SEPARADOS      *
000220*             : (TBK5000/TBK4000/TBK6000) Y AQUI SOLO SE CONTABILIZAN.*
000230* ARCHIVOS    : OPERACIO=E, RESULTAD=S                              *
000240* PROGRAMA(S) : INVOCA A TBK2000 (ACCTREPO) Y TBK3000 (TXNREPO)     *
000250******************************************************************
000260* CAMBIOS:                                                          *
000270* 17/11/2023 EEDR TBK-0004 CREACION ORIGINAL DEL PROGRAMA.          *
000280* 24/11/2023 EEDR TBK-0008 SE AGREGA LA REGLA DE TRANSFERENCIA CON  *
000290*                  CREACION AUTOMATICA DE CUENTA RECEPTORA.         *
000300* 12/12/2023 EEDR TBK-0012 SE AGREGA BITACORA DE RECHAZOS CON       *
000310*                  SUFIJO /ERR: EN LA MEMO, SEGUN PETICION DE AUDIT.*
000320* 02/02/2024 MGR  TBK-0036 TBKO-LIMITE AHORA 9(04), VER TBKOPR.     *
000330* 18/03/2024 JCL  TBK-0044 REVISION Y2K DE CAMPOS DE FECHA DE TRABAJO.*
000340* 03/02/2024 MGR  TBK-0037 SALDO Y PENDIENTE SE ACTUALIZAN EN UNA   *
000350*                  SOLA LLAMADA A TBK2000-ACTUALIZ.                 *
000360* 30/06/2024 MGR  TBK-0055 SE ACLARA QUE TBKO-OPERADOR SE REUTILIZA *
000370*                  COMO NOMBRE A REGISTRAR EN REGISTER/TRANSFER.    *
000380******************************************************************
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.                      TBK1000.
000410 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
000420 INSTALLATION.                    BANCA AHORROS TEABANK.
000430 DATE-WRITTEN.                    17/11/1991.
000440 DATE-COMPILED.                   17/11/1991.
000450 SECURITY.                        USO INTERNO DEL DEPARTAMENTO.
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS TBK1-DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT OPERACIO ASSIGN TO OPERACIO
000540            FILE STATUS IS FS-OPERACIO.
000550     SELECT RESULTAD ASSIGN TO RESULTAD
000560            FILE STATUS IS FS-RESULTAD.
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  OPERACIO.
000600     COPY TBKOPR.
000610 FD  RESULTAD.
000620 01  WKS-LINEA-RESULTADO             PIC X(80).
000630 WORKING-STORAGE SECTION.
000640*--> VARIABLES DE FILE STATUS DE LOS ARCHIVOS PROPIOS DE TBK1000
000650 01 FS-OPERACIO                    PIC 9(02)  VALUE ZEROS.
000660 01 FS-RESULTAD                    PIC 9(02)  VALUE ZEROS.
000670*--> LIMITES COMUNES DE NEGOCIO (VER TBKLIM)
000680    COPY TBKLIM.
000700*--> INTERRUPTORES Y CONTADORES DEL MOTOR
000710 01 WKS-INTERRUPTORES.
000720    05 WKS-FIN-OPERACIO            PIC X(01)  VALUE 'N'.
000730       88 FIN-OPERACIO                         VALUE 'S'.
000740*--> CONTADORES DE RENGLONES DE LA CORRIDA, DECLARADOS 77 PORQUE
000741*--> SON ESCALARES INDEPENDIENTES, NO UN GRUPO
000742 77 WKS-TOTAL-LEIDOS              PIC 9(07)  COMP VALUE ZEROS.
000743 77 WKS-TOTAL-ACEPTADOS           PIC 9(07)  COMP VALUE ZEROS.
000744 77 WKS-TOTAL-RECHAZADOS          PIC 9(07)  COMP VALUE ZEROS.
000745 77 WKS-TOTAL-DELEGADOS           PIC 9(07)  COMP VALUE ZEROS.
000750 01 WKS-TOTALES-POR-TIPO.
000760    05 WKS-TOTAL-DEPOSITADO        PIC S9(15) COMP VALUE ZEROS.
000770    05 WKS-TOTAL-RETIRADO          PIC S9(15) COMP VALUE ZEROS.
000780    05 WKS-TOTAL-TRANSFERIDO       PIC S9(15) COMP VALUE ZEROS.
000790    05 WKS-TOTAL-SOLICITADO        PIC S9(15) COMP VALUE ZEROS.
000800    05 WKS-TOTAL-DONADO            PIC S9(15) COMP VALUE ZEROS.
000810 77 WKS-DISPONIBLE                 PIC S9(15) COMP VALUE ZEROS.
000850*--> NUMEROS DE CUENTA DERIVADOS DEL USUARIO Y DE LA CONTRAPARTE
000860 01 WKS-CUENTAS-DERIVADAS.
000870    05 WKS-NUMERO-CUENTA           PIC X(09)  VALUE SPACES.
000880    05 WKS-NUMERO-CONTRAPARTE      PIC X(09)  VALUE SPACES.
000890*--> AREA DE FECHA/HORA DE TRABAJO DEL MOTOR (REVISADO Y2K)
000900 01 WKS-FECHA-HOY                  PIC 9(08)  VALUE ZEROS.
000910 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
000920    05 WKS-ANIO-HOY                PIC 9(04).
000930    05 WKS-MES-HOY                 PIC 9(02).
000940    05 WKS-DIA-HOY                 PIC 9(02).
000950 01 WKS-HORA-HOY                   PIC 9(08)  VALUE ZEROS.
000960 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
000970    05 WKS-HORAS-HOY               PIC 9(02).
000980    05 WKS-MINUTOS-HOY             PIC 9(02).
000990    05 WKS-SEGUNDOS-HOY            PIC 9(02).
001000    05 WKS-CENTESIMAS-HOY          PIC 9(02).
001010 01 WKS-FECHA-HORA-ISO             PIC X(19)  VALUE SPACES.
001020*--> MOTIVO DE RECHAZO USADO AL ARMAR LA MEMO DE UN MOVIMIENTO
001030*--> DENEGADO (SUFIJO /ERR:)
001040 01 WKS-RAZON-RECHAZO              PIC X(20)  VALUE SPACES.
001050 01 WKS-MENSAJE-RESULTADO          PIC X(40)  VALUE SPACES.
001060*--> AREA DE CONTROL PARA LAS LLAMADAS A TBK2000 (ACCTREPO)
001070 01 TBK1C-OPERACION                PIC X(08)  VALUE SPACES.
001080    COPY TBKACT REPLACING CTAM BY TBK1C.
001085 01 TBK1-CUENTA-LLAVE-R REDEFINES TBK1C-REGISTRO.
001086    05 TBK1-LLAVE                  PIC X(09).
001087    05 FILLER                      PIC X(121).
001090 01 TBK1C-RESPUESTA                PIC 9(02)  VALUE ZEROS.
001100*--> AREA DE CONTROL PARA LAS LLAMADAS A TBK3000 (TXNREPO)
001110 01 TBK1T-OPERACION                PIC X(08)  VALUE SPACES.
001120 01 TBK1T-PARAMETROS.
001130    05 TBK1T-CUENTA-FILTRO         PIC X(09)  VALUE SPACES.
001140    05 TBK1T-LIMITE                PIC 9(04)  VALUE ZEROS.
001150    COPY TBKTXN REPLACING MOVT BY TBK1T.
001160 01 TBK1T-RESPUESTA                PIC 9(02)  VALUE ZEROS.
001170 PROCEDURE DIVISION.
001180 000-PRINCIPAL SECTION.
001190* SECCION PRINCIPAL DEL MOTOR, LEE CADA LINEA DE OPERACIO Y LA
001200* DESPACHA, IMPRIME LOS TOTALES DE CORRIDA AL FINALIZAR
001210     PERFORM 110-ABRIR-ARCHIVOS
001220     READ OPERACIO
001230          AT END MOVE 'S' TO WKS-FIN-OPERACIO
001240     END-READ
001250     PERFORM 200-PROCESA-MOVIMIENTOS UNTIL FIN-OPERACIO
001260     PERFORM 800-TOTALES-CORRIDA
001270     PERFORM 900-CERRAR-ARCHIVOS
001280     STOP RUN.
001290 000-PRINCIPAL-E. EXIT.
001300* ABRE LOS ARCHIVOS PROPIOS Y LAS RUTINAS DE ACCTREPO/TXNREPO
001310 110-ABRIR-ARCHIVOS SECTION.
001320     OPEN INPUT  OPERACIO
001330     OPEN OUTPUT RESULTAD
001340     IF FS-OPERACIO NOT = 0 AND NOT = 97
001350        DISPLAY '>>> ERROR AL ABRIR OPERACIO, STATUS: ' FS-OPERACIO
001360                UPON CONSOLE
001370        MOVE 91 TO RETURN-CODE
001380        STOP RUN
001390     END-IF
001400     MOVE 'ABRIR   ' TO TBK1C-OPERACION
001410     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
001420                          TBK1C-RESPUESTA
001430     MOVE 'ABRIR   ' TO TBK1T-OPERACION
001440     CALL 'TBK3000' USING TBK1T-OPERACION, TBK1T-PARAMETROS,
001450                          TBK1T-REGISTRO, TBK1T-RESPUESTA.
001460 110-ABRIR-ARCHIVOS-E. EXIT.
001470* DESPACHA EL COMANDO LEIDO DE TBKO-COMANDO A SU REGLA DE NEGOCIO
001480 200-PROCESA-MOVIMIENTOS SECTION.
001490     ADD 1 TO WKS-TOTAL-LEIDOS
001500     PERFORM 210-DERIVA-NUMERO-CUENTA
001510     EVALUATE TRUE
001520        WHEN TBKO-ES-REGISTER
001530             PERFORM 220-REGISTRAR-CUENTA
001540        WHEN TBKO-ES-CHECK
001550             PERFORM 230-CONSULTAR-SALDO
001560        WHEN TBKO-ES-DEPOSIT
001570             PERFORM 240-DEPOSITAR
001580        WHEN TBKO-ES-WITHDRAW
001590             PERFORM 250-RETIRAR
001600        WHEN TBKO-ES-REQUEST
001610             PERFORM 260-SOLICITAR
001620        WHEN TBKO-ES-DONATE
001630             PERFORM 270-DONAR
001640        WHEN TBKO-ES-TRANSFER
001650             PERFORM 280-TRANSFERIR
001660        WHEN TBKO-ES-RECORD OR TBKO-ES-AUDIT OR TBKO-ES-EXTRACT
001670             PERFORM 298-DELEGA-COMANDO
001680        WHEN OTHER
001690             MOVE 'COMANDO NO RECONOCIDO' TO WKS-MENSAJE-RESULTADO
001700             PERFORM 600-ESCRIBE-RESULTADO
001710             ADD 1 TO WKS-TOTAL-RECHAZADOS
001720     END-EVALUATE
001730     READ OPERACIO
001740          AT END MOVE 'S' TO WKS-FIN-OPERACIO
001750     END-READ.
001760 200-PROCESA-MOVIMIENTOS-E. EXIT.
001770* NUMERO DE CUENTA = LOS ULTIMOS 9 CARACTERES DEL ID DE USUARIO;
001780* COMO TBKO-ID-USUARIO YA VIENE POSICIONADO A 9 CARACTERES EL
001790* MOVE ES DIRECTO (LOS ID MAS CORTOS VIENEN RELLENOS A LA IZQ)
001800 210-DERIVA-NUMERO-CUENTA SECTION.
001810     MOVE TBKO-ID-USUARIO      TO WKS-NUMERO-CUENTA
001820     MOVE TBKO-ID-CONTRAPARTE  TO WKS-NUMERO-CONTRAPARTE.
001830 210-DERIVA-NUMERO-CUENTA-E. EXIT.
001840* REGISTER: CREA UNA CUENTA NUEVA. TBKO-OPERADOR SE REUTILIZA COMO
001850* EL NOMBRE DEL TITULAR A REGISTRAR (TBK-0055)
001860 220-REGISTRAR-CUENTA SECTION.
001870     MOVE 'EXISTE  ' TO TBK1C-OPERACION
001880     MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
001890     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
001900                          TBK1C-RESPUESTA
001910     IF TBK1C-RESPUESTA = 00
001920        MOVE 'LA CUENTA YA EXISTE' TO WKS-MENSAJE-RESULTADO
001930        ADD 1 TO WKS-TOTAL-RECHAZADOS
001940     ELSE
001950        MOVE 'CREAR   ' TO TBK1C-OPERACION
001960        MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
001970        MOVE TBKO-OPERADOR     TO TBK1C-NOMBRE
001980        CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
001990                             TBK1C-RESPUESTA
002000        MOVE 'CUENTA CREADA'   TO WKS-MENSAJE-RESULTADO
002010        ADD 1 TO WKS-TOTAL-ACEPTADOS
002020     END-IF
002030     PERFORM 600-ESCRIBE-RESULTADO.
002040 220-REGISTRAR-CUENTA-E. EXIT.
002050* CHECK: CONSULTA DE SALDO (SALDO LIQUIDADO Y PENDIENTE)
002060 230-CONSULTAR-SALDO SECTION.
002070     MOVE 'LEER    ' TO TBK1C-OPERACION
002080     MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
002090     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
002100                          TBK1C-RESPUESTA
002110     IF TBK1C-RESPUESTA NOT = 00
002120        MOVE 'CUENTA NO ENCONTRADA' TO WKS-MENSAJE-RESULTADO
002130        ADD 1 TO WKS-TOTAL-RECHAZADOS
002140     ELSE
002150        MOVE 'CONSULTA DE SALDO OK'  TO WKS-MENSAJE-RESULTADO
002160        ADD 1 TO WKS-TOTAL-ACEPTADOS
002170     END-IF
002180     PERFORM 600-ESCRIBE-RESULTADO.
002190 230-CONSULTAR-SALDO-E. EXIT.
002200* DEPOSIT: SUMA AL PENDIENTE DE LA CUENTA PROPIA DEL USUARIO. MONTO
002210* FUERA DE RANGO SE RECHAZA SIN BITACORA; MONTO <= 0 SI SE BITACORA
002220 240-DEPOSITAR SECTION.
002230     MOVE 'LEER    ' TO TBK1C-OPERACION
002240     MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
002250     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
002260                          TBK1C-RESPUESTA
002270     IF TBK1C-RESPUESTA NOT = 00
002280        MOVE 'CUENTA NO ENCONTRADA' TO WKS-MENSAJE-RESULTADO
002290        ADD 1 TO WKS-TOTAL-RECHAZADOS
002300     ELSE
002310        MOVE 'deposit '        TO TBK1T-TIPO
002320        MOVE SPACES            TO TBK1T-EMISOR
002330        MOVE WKS-NUMERO-CUENTA TO TBK1T-RECEPTOR
002340        MOVE TBKO-MONTO        TO TBK1T-MONTO
002350        IF TBKO-MONTO < TBKL-MONTO-MINIMO
002360           MOVE 'MONTO NEGATIVO O CERO' TO WKS-RAZON-RECHAZO
002370           PERFORM 290-JOURNAL-RECHAZO
002380           MOVE 'DEPOSITO RECHAZADO, VER BITACORA'
002390                                   TO WKS-MENSAJE-RESULTADO
002400        ELSE
002410           IF TBKO-MONTO > TBKL-MONTO-MAXIMO
002420              MOVE 'MONTO FUERA DE RANGO' TO WKS-MENSAJE-RESULTADO
002430              ADD 1 TO WKS-TOTAL-RECHAZADOS
002440           ELSE
002450              ADD TBKO-MONTO TO TBK1C-PENDIENTE
002460              MOVE 'ACTUALIZ' TO TBK1C-OPERACION
002470              CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
002480                                   TBK1C-RESPUESTA
002490              MOVE 'pending ' TO TBK1T-ESTADO
002500              MOVE SPACES     TO TBK1T-OPERADOR
002510              MOVE TBKO-MEMO  TO TBK1T-MEMO
002520              PERFORM 295-ARMA-FECHA-HORA
002530              MOVE WKS-FECHA-HORA-ISO TO TBK1T-FECHA-HORA
002540              MOVE 'AGREGAR ' TO TBK1T-OPERACION
002550              CALL 'TBK3000' USING TBK1T-OPERACION, TBK1T-PARAMETROS,
002560                                   TBK1T-REGISTRO, TBK1T-RESPUESTA
002570              MOVE 'DEPOSITO PENDIENTE REGISTRADO'
002580                                   TO WKS-MENSAJE-RESULTADO
002590              ADD 1 TO WKS-TOTAL-ACEPTADOS
002600              ADD TBKO-MONTO TO WKS-TOTAL-DEPOSITADO
002610           END-IF
002620        END-IF
002630     END-IF
002640     PERFORM 600-ESCRIBE-RESULTADO.
002650 240-DEPOSITAR-E. EXIT.
002660* WITHDRAW: RESTA DEL PENDIENTE DE LA CUENTA PROPIA, VALIDANDO QUE
002670* EL SALDO DISPONIBLE (LIQUIDADO + PENDIENTE) ALCANCE EL MONTO
002680 250-RETIRAR SECTION.
002690     MOVE 'LEER    ' TO TBK1C-OPERACION
002700     MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
002710     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
002720                          TBK1C-RESPUESTA
002730     IF TBK1C-RESPUESTA NOT = 00
002740        MOVE 'CUENTA NO ENCONTRADA' TO WKS-MENSAJE-RESULTADO
002750        ADD 1 TO WKS-TOTAL-RECHAZADOS
002760     ELSE
002770        MOVE 'withdraw' TO TBK1T-TIPO
002780        MOVE SPACES            TO TBK1T-EMISOR
002790        MOVE WKS-NUMERO-CUENTA TO TBK1T-RECEPTOR
002800        MOVE TBKO-MONTO        TO TBK1T-MONTO
002810        COMPUTE WKS-DISPONIBLE = TBK1C-SALDO + TBK1C-PENDIENTE
002820        IF TBKO-MONTO < TBKL-MONTO-MINIMO
002830           MOVE 'MONTO NEGATIVO O CERO' TO WKS-RAZON-RECHAZO
002840           PERFORM 290-JOURNAL-RECHAZO
002850           MOVE 'RETIRO RECHAZADO, VER BITACORA'
002860                                   TO WKS-MENSAJE-RESULTADO
002870        ELSE
002880           IF TBKO-MONTO > TBKL-MONTO-MAXIMO
002890              MOVE 'MONTO FUERA DE RANGO' TO WKS-MENSAJE-RESULTADO
002900              ADD 1 TO WKS-TOTAL-RECHAZADOS
002910           ELSE
002920              IF TBKO-MONTO > WKS-DISPONIBLE
002930                 MOVE 'SALDO INSUFICIENTE' TO WKS-RAZON-RECHAZO
002940                 PERFORM 290-JOURNAL-RECHAZO
002950                 MOVE 'RETIRO RECHAZADO, VER BITACORA'
002960                                   TO WKS-MENSAJE-RESULTADO
002970              ELSE
002980                 SUBTRACT TBKO-MONTO FROM TBK1C-PENDIENTE
002990                 MOVE 'ACTUALIZ' TO TBK1C-OPERACION
003000                 CALL 'TBK2000' USING TBK1C-OPERACION,
003010                                  TBK1C-REGISTRO, TBK1C-RESPUESTA
003020                 MOVE 'pending ' TO TBK1T-ESTADO
003030                 MOVE SPACES     TO TBK1T-OPERADOR
003040                 MOVE TBKO-MEMO  TO TBK1T-MEMO
003050                 PERFORM 295-ARMA-FECHA-HORA
003060                 MOVE WKS-FECHA-HORA-ISO TO TBK1T-FECHA-HORA
003070                 MOVE 'AGREGAR ' TO TBK1T-OPERACION
003080                 CALL 'TBK3000' USING TBK1T-OPERACION,
003090                      TBK1T-PARAMETROS, TBK1T-REGISTRO,
003100                      TBK1T-RESPUESTA
003110                 MOVE 'RETIRO PENDIENTE REGISTRADO'
003120                                   TO WKS-MENSAJE-RESULTADO
003130                 ADD 1 TO WKS-TOTAL-ACEPTADOS
003140                 ADD TBKO-MONTO TO WKS-TOTAL-RETIRADO
003150              END-IF
003160           END-IF
003170        END-IF
003180     END-IF
003190     PERFORM 600-ESCRIBE-RESULTADO.
003200 250-RETIRAR-E. EXIT.
003210* REQUEST: IGUAL QUE DEPOSIT PERO CON SU PROPIO LIMITE MAXIMO Y
003220* SIN VALIDAR SUFICIENCIA DE SALDO (ES UNA PETICION, NO UN COBRO)
003230 260-SOLICITAR SECTION.
003240     MOVE 'LEER    ' TO TBK1C-OPERACION
003250     MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
003260     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
003270                          TBK1C-RESPUESTA
003280     IF TBK1C-RESPUESTA NOT = 00
003290        MOVE 'CUENTA NO ENCONTRADA' TO WKS-MENSAJE-RESULTADO
003300        ADD 1 TO WKS-TOTAL-RECHAZADOS
003310     ELSE
003320        MOVE 'request '        TO TBK1T-TIPO
003330        MOVE SPACES            TO TBK1T-EMISOR
003340        MOVE WKS-NUMERO-CUENTA TO TBK1T-RECEPTOR
003350        MOVE TBKO-MONTO        TO TBK1T-MONTO
003360        IF TBKO-MONTO < TBKL-MONTO-MINIMO
003370           MOVE 'MONTO NEGATIVO O CERO' TO WKS-RAZON-RECHAZO
003380           PERFORM 290-JOURNAL-RECHAZO
003390           MOVE 'SOLICITUD RECHAZADA, VER BITACORA'
003400                                   TO WKS-MENSAJE-RESULTADO
003410        ELSE
003420           IF TBKO-MONTO > TBKL-MONTO-MAX-SOLICITUD
003430              MOVE 'MONTO FUERA DE RANGO' TO WKS-MENSAJE-RESULTADO
003440              ADD 1 TO WKS-TOTAL-RECHAZADOS
003450           ELSE
003460              MOVE 'pending ' TO TBK1T-ESTADO
003470              MOVE SPACES     TO TBK1T-OPERADOR
003480              MOVE TBKO-MEMO  TO TBK1T-MEMO
003490              PERFORM 295-ARMA-FECHA-HORA
003500              MOVE WKS-FECHA-HORA-ISO TO TBK1T-FECHA-HORA
003510              MOVE 'AGREGAR ' TO TBK1T-OPERACION
003520              CALL 'TBK3000' USING TBK1T-OPERACION, TBK1T-PARAMETROS,
003530                                   TBK1T-REGISTRO, TBK1T-RESPUESTA
003540              MOVE 'SOLICITUD REGISTRADA, PENDIENTE DE AUDIT'
003550                                   TO WKS-MENSAJE-RESULTADO
003560              ADD 1 TO WKS-TOTAL-ACEPTADOS
003570              ADD TBKO-MONTO TO WKS-TOTAL-SOLICITADO
003580           END-IF
003590        END-IF
003600     END-IF
003610     PERFORM 600-ESCRIBE-RESULTADO.
003620 260-SOLICITAR-E. EXIT.
003630* DONATE: IGUAL QUE WITHDRAW (RESTA PENDIENTE, VALIDA SUFICIENCIA)
003640* PERO REGISTRA EL MOVIMIENTO COMO DONACION, NO COMO RETIRO
003650 270-DONAR SECTION.
003660     MOVE 'LEER    ' TO TBK1C-OPERACION
003670     MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
003680     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
003690                          TBK1C-RESPUESTA
003700     IF TBK1C-RESPUESTA NOT = 00
003710        MOVE 'CUENTA NO ENCONTRADA' TO WKS-MENSAJE-RESULTADO
003720        ADD 1 TO WKS-TOTAL-RECHAZADOS
003730     ELSE
003740        MOVE 'donate  '        TO TBK1T-TIPO
003750        MOVE SPACES            TO TBK1T-EMISOR
003760        MOVE WKS-NUMERO-CUENTA TO TBK1T-RECEPTOR
003770        MOVE TBKO-MONTO        TO TBK1T-MONTO
003780        COMPUTE WKS-DISPONIBLE = TBK1C-SALDO + TBK1C-PENDIENTE
003790        IF TBKO-MONTO < TBKL-MONTO-MINIMO
003800           MOVE 'MONTO NEGATIVO O CERO' TO WKS-RAZON-RECHAZO
003810           PERFORM 290-JOURNAL-RECHAZO
003820           MOVE 'DONACION RECHAZADA, VER BITACORA'
003830                                   TO WKS-MENSAJE-RESULTADO
003840        ELSE
003850           IF TBKO-MONTO > TBKL-MONTO-MAXIMO
003860              MOVE 'MONTO FUERA DE RANGO' TO WKS-MENSAJE-RESULTADO
003870              ADD 1 TO WKS-TOTAL-RECHAZADOS
003880           ELSE
003890              IF TBKO-MONTO > WKS-DISPONIBLE
003900                 MOVE 'SALDO INSUFICIENTE' TO WKS-RAZON-RECHAZO
003910                 PERFORM 290-JOURNAL-RECHAZO
003920                 MOVE 'DONACION RECHAZADA, VER BITACORA'
003930                                   TO WKS-MENSAJE-RESULTADO
003940              ELSE
003950                 SUBTRACT TBKO-MONTO FROM TBK1C-PENDIENTE
003960                 MOVE 'ACTUALIZ' TO TBK1C-OPERACION
003970                 CALL 'TBK2000' USING TBK1C-OPERACION,
003980                                  TBK1C-REGISTRO, TBK1C-RESPUESTA
003990                 MOVE 'pending ' TO TBK1T-ESTADO
004000                 MOVE SPACES     TO TBK1T-OPERADOR
004010                 MOVE TBKO-MEMO  TO TBK1T-MEMO
004020                 PERFORM 295-ARMA-FECHA-HORA
004030                 MOVE WKS-FECHA-HORA-ISO TO TBK1T-FECHA-HORA
004040                 MOVE 'AGREGAR ' TO TBK1T-OPERACION
004050                 CALL 'TBK3000' USING TBK1T-OPERACION,
004060                      TBK1T-PARAMETROS, TBK1T-REGISTRO,
004070                      TBK1T-RESPUESTA
004080                 MOVE 'DONACION PENDIENTE REGISTRADA'
004090                                   TO WKS-MENSAJE-RESULTADO
004100                 ADD 1 TO WKS-TOTAL-ACEPTADOS
004110                 ADD TBKO-MONTO TO WKS-TOTAL-DONADO
004120              END-IF
004130           END-IF
004140        END-IF
004150     END-IF
004160     PERFORM 600-ESCRIBE-RESULTADO.
004170 270-DONAR-E. EXIT.
004180* TRANSFER: DEBITA LA CUENTA PROPIA Y ACREDITA LA CONTRAPARTE,
004190* CREANDOLA SI AUN NO EXISTE (TBK-0008). TBKO-OPERADOR SE REUTILIZA
004200* COMO NOMBRE DE LA CONTRAPARTE CUANDO HAY QUE CREARLA (TBK-0055)
004210 280-TRANSFERIR SECTION.
004220     IF WKS-NUMERO-CUENTA = WKS-NUMERO-CONTRAPARTE
004230        MOVE 'TRANSFERENCIA A LA MISMA CUENTA'
004240                                   TO WKS-MENSAJE-RESULTADO
004250        ADD 1 TO WKS-TOTAL-RECHAZADOS
004260     ELSE
004270        MOVE 'LEER    ' TO TBK1C-OPERACION
004280        MOVE WKS-NUMERO-CUENTA TO TBK1C-NUMERO
004290        CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
004300                             TBK1C-RESPUESTA
004310        IF TBK1C-RESPUESTA NOT = 00
004320           MOVE 'CUENTA EMISORA NO ENCONTRADA'
004330                                   TO WKS-MENSAJE-RESULTADO
004340           ADD 1 TO WKS-TOTAL-RECHAZADOS
004350        ELSE
004360           MOVE 'transfer' TO TBK1T-TIPO
004370           MOVE WKS-NUMERO-CUENTA      TO TBK1T-EMISOR
004380           MOVE WKS-NUMERO-CONTRAPARTE TO TBK1T-RECEPTOR
004390           MOVE TBKO-MONTO             TO TBK1T-MONTO
004400           COMPUTE WKS-DISPONIBLE = TBK1C-SALDO + TBK1C-PENDIENTE
004410           IF TBKO-MONTO < TBKL-MONTO-MINIMO
004420              MOVE 'MONTO NEGATIVO O CERO' TO WKS-RAZON-RECHAZO
004430              PERFORM 290-JOURNAL-RECHAZO
004440              MOVE 'TRANSFERENCIA RECHAZADA, VER BITACORA'
004450                                   TO WKS-MENSAJE-RESULTADO
004460           ELSE
004470              IF TBKO-MONTO > TBKL-MONTO-MAXIMO
004480                 MOVE 'MONTO FUERA DE RANGO'
004490                                   TO WKS-MENSAJE-RESULTADO
004500                 ADD 1 TO WKS-TOTAL-RECHAZADOS
004510              ELSE
004520                 IF TBK1C-SALDO <= TBKL-SALDO-MINIMO
004530                    MOVE 'CUENTA CONGELADA' TO WKS-RAZON-RECHAZO
004540                    PERFORM 290-JOURNAL-RECHAZO
004550                    MOVE 'TRANSFERENCIA RECHAZADA, VER BITACORA'
004560                                   TO WKS-MENSAJE-RESULTADO
004570                 ELSE
004580                    IF TBKO-MONTO > WKS-DISPONIBLE
004590                       MOVE 'SALDO INSUFICIENTE'
004600                                   TO WKS-RAZON-RECHAZO
004610                       PERFORM 290-JOURNAL-RECHAZO
004620                       MOVE 'TRANSFERENCIA RECHAZADA, VER BITACORA'
004630                                   TO WKS-MENSAJE-RESULTADO
004640                    ELSE
004650                       PERFORM 285-LIQUIDA-TRANSFERENCIA
004660                       MOVE 'TRANSFERENCIA LIQUIDADA'
004670                                   TO WKS-MENSAJE-RESULTADO
004680                       ADD 1 TO WKS-TOTAL-ACEPTADOS
004690                       ADD TBKO-MONTO TO WKS-TOTAL-TRANSFERIDO
004700                    END-IF
004710                 END-IF
004720              END-IF
004730           END-IF
004740        END-IF
004750     END-IF
004760     PERFORM 600-ESCRIBE-RESULTADO.
004770 280-TRANSFERIR-E. EXIT.
004780* DEBITA LA CUENTA EMISORA (YA CARGADA EN TBK1C-REGISTRO), CREA LA
004790* CUENTA RECEPTORA SI HACE FALTA Y LA ACREDITA, Y BITACORA EL
004800* MOVIMIENTO YA LIQUIDADO (TBK-0008/TBK-0037)
004810 285-LIQUIDA-TRANSFERENCIA SECTION.
004820     SUBTRACT TBKO-MONTO FROM TBK1C-SALDO
004830     MOVE 'ACTUALIZ' TO TBK1C-OPERACION
004840     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
004850                          TBK1C-RESPUESTA
004860     MOVE 'EXISTE  ' TO TBK1C-OPERACION
004870     MOVE WKS-NUMERO-CONTRAPARTE TO TBK1C-NUMERO
004880     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
004890                          TBK1C-RESPUESTA
004900     IF TBK1C-RESPUESTA NOT = 00
004910        MOVE 'CREAR   ' TO TBK1C-OPERACION
004920        MOVE WKS-NUMERO-CONTRAPARTE TO TBK1C-NUMERO
004930        MOVE TBKO-OPERADOR          TO TBK1C-NOMBRE
004940        CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
004950                             TBK1C-RESPUESTA
004960     ELSE
004970        MOVE 'LEER    ' TO TBK1C-OPERACION
004980        CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
004990                             TBK1C-RESPUESTA
005000     END-IF
005010     ADD TBKO-MONTO TO TBK1C-SALDO
005020     MOVE 'ACTUALIZ' TO TBK1C-OPERACION
005030     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
005040                          TBK1C-RESPUESTA
005050     MOVE 'done    ' TO TBK1T-ESTADO
005060     MOVE SPACES     TO TBK1T-OPERADOR
005070     MOVE TBKO-MEMO  TO TBK1T-MEMO
005080     PERFORM 295-ARMA-FECHA-HORA
005090     MOVE WKS-FECHA-HORA-ISO TO TBK1T-FECHA-HORA
005100     MOVE 'AGREGAR ' TO TBK1T-OPERACION
005110     CALL 'TBK3000' USING TBK1T-OPERACION, TBK1T-PARAMETROS,
005120                          TBK1T-REGISTRO, TBK1T-RESPUESTA.
005130 285-LIQUIDA-TRANSFERENCIA-E. EXIT.
005140* BITACORA COMPARTIDA DE RECHAZOS: AGREGA UN MOVIMIENTO 'denied'
005150* CON LA RAZON DE RECHAZO COMO SUFIJO /ERR: EN LA MEMO (TBK-0012)
005160 290-JOURNAL-RECHAZO SECTION.
005170     MOVE 'denied  ' TO TBK1T-ESTADO
005180     MOVE SPACES     TO TBK1T-OPERADOR
005190     PERFORM 295-ARMA-FECHA-HORA
005200     MOVE WKS-FECHA-HORA-ISO TO TBK1T-FECHA-HORA
005210     STRING TBKO-MEMO       DELIMITED BY SPACE
005220            '/Err: '        DELIMITED BY SIZE
005230            WKS-RAZON-RECHAZO DELIMITED BY SPACE
005240       INTO TBK1T-MEMO
005250     END-STRING
005260     MOVE 'AGREGAR ' TO TBK1T-OPERACION
005270     CALL 'TBK3000' USING TBK1T-OPERACION, TBK1T-PARAMETROS,
005280                          TBK1T-REGISTRO, TBK1T-RESPUESTA
005290     ADD 1 TO WKS-TOTAL-RECHAZADOS.
005300 290-JOURNAL-RECHAZO-E. EXIT.
005310* ARMA LA MARCA DE TIEMPO AAAA-MM-DDTHH:MM:SS USADA EN TXN-TIME,
005320* TOMANDO FECHA Y HORA DE TRABAJO DEL SISTEMA (REVISION Y2K)
005330 295-ARMA-FECHA-HORA SECTION.
005340     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
005350     ACCEPT WKS-HORA-HOY  FROM TIME
005360     STRING WKS-ANIO-HOY     DELIMITED BY SIZE
005370            '-'              DELIMITED BY SIZE
005380            WKS-MES-HOY       DELIMITED BY SIZE
005390            '-'              DELIMITED BY SIZE
005400            WKS-DIA-HOY       DELIMITED BY SIZE
005410            'T'              DELIMITED BY SIZE
005420            WKS-HORAS-HOY     DELIMITED BY SIZE
005430            ':'              DELIMITED BY SIZE
005440            WKS-MINUTOS-HOY   DELIMITED BY SIZE
005450            ':'              DELIMITED BY SIZE
005460            WKS-SEGUNDOS-HOY  DELIMITED BY SIZE
005470       INTO WKS-FECHA-HORA-ISO
005480     END-STRING.
005490 295-ARMA-FECHA-HORA-E. EXIT.
005500* RECORD/AUDIT/EXTRACT NO SE RESUELVEN AQUI, SE ATIENDEN EN LOS
005510* PASOS DE JCL TBK5000/TBK4000/TBK6000; AQUI SOLO SE CONTABILIZAN
005520 298-DELEGA-COMANDO SECTION.
005530     MOVE 'COMANDO ATENDIDO EN OTRO PASO DE JCL'
005540                                   TO WKS-MENSAJE-RESULTADO
005550     ADD 1 TO WKS-TOTAL-DELEGADOS
005560     PERFORM 600-ESCRIBE-RESULTADO.
005570 298-DELEGA-COMANDO-E. EXIT.
005580* ESCRIBE UNA LINEA DE RESULTADO POR CADA OPERACION PROCESADA
005590 600-ESCRIBE-RESULTADO SECTION.
005600     MOVE SPACES TO WKS-LINEA-RESULTADO
005610     STRING TBKO-COMANDO       DELIMITED BY SIZE
005620            ' '                DELIMITED BY SIZE
005630            WKS-NUMERO-CUENTA  DELIMITED BY SIZE
005640            ' '                DELIMITED BY SIZE
005650            WKS-MENSAJE-RESULTADO DELIMITED BY SIZE
005660       INTO WKS-LINEA-RESULTADO
005670     END-STRING
005680     WRITE WKS-LINEA-RESULTADO
005690     MOVE SPACES TO WKS-MENSAJE-RESULTADO.
005700 600-ESCRIBE-RESULTADO-E. EXIT.
005710* IMPRIME EL RESUMEN DE TOTALES DE LA CORRIDA AL FINAL DEL LOTE
005720 800-TOTALES-CORRIDA SECTION.
005730     MOVE SPACES TO WKS-LINEA-RESULTADO
005740     MOVE '***************** RESUMEN DE CORRIDA TBK1000 ***********'
005750                                   TO WKS-LINEA-RESULTADO
005760     WRITE WKS-LINEA-RESULTADO
005770     DISPLAY 'TOTAL LEIDOS        : ' WKS-TOTAL-LEIDOS UPON CONSOLE
005780     DISPLAY 'TOTAL ACEPTADOS     : ' WKS-TOTAL-ACEPTADOS
005790             UPON CONSOLE
005800     DISPLAY 'TOTAL RECHAZADOS    : ' WKS-TOTAL-RECHAZADOS
005810             UPON CONSOLE
005820     DISPLAY 'TOTAL DELEGADOS     : ' WKS-TOTAL-DELEGADOS
005830             UPON CONSOLE
005840     DISPLAY 'TOTAL DEPOSITADO    : ' WKS-TOTAL-DEPOSITADO
005850             UPON CONSOLE
005860     DISPLAY 'TOTAL RETIRADO      : ' WKS-TOTAL-RETIRADO
005870             UPON CONSOLE
005880     DISPLAY 'TOTAL TRANSFERIDO   : ' WKS-TOTAL-TRANSFERIDO
005890             UPON CONSOLE
005900     DISPLAY 'TOTAL SOLICITADO    : ' WKS-TOTAL-SOLICITADO
005910             UPON CONSOLE
005920     DISPLAY 'TOTAL DONADO        : ' WKS-TOTAL-DONADO
005930             UPON CONSOLE
005940     MOVE '**********************************************************'
005950                                   TO WKS-LINEA-RESULTADO
005960     WRITE WKS-LINEA-RESULTADO.
005970 800-TOTALES-CORRIDA-E. EXIT.
005980* CIERRA TODOS LOS ARCHIVOS, PROPIOS Y LOS DE ACCTREPO/TXNREPO
005990 900-CERRAR-ARCHIVOS SECTION.
006000     MOVE 'CERRAR  ' TO TBK1C-OPERACION
006010     CALL 'TBK2000' USING TBK1C-OPERACION, TBK1C-REGISTRO,
006020                          TBK1C-RESPUESTA
006030     MOVE 'CERRAR  ' TO TBK1T-OPERACION
006040     CALL 'TBK3000' USING TBK1T-OPERACION, TBK1T-PARAMETROS,
006050                          TBK1T-REGISTRO, TBK1T-RESPUESTA
006060     CLOSE OPERACIO
006070     CLOSE RESULTAD.
006080 900-CERRAR-ARCHIVOS-E. EXIT.
