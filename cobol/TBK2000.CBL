000100******************************************************************
000110* FECHA       : 15/11/2023                                        *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                  *
000130* APLICACION  : BANCA AHORROS TEABANK                               *
000140* PROGRAMA    : TBK2000                                             *
000150* TIPO        : BATCH - RUTINA DE SERVICIO (CALLED)                 *
000160* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CUENTAS (CTAM). RECIBE*
000170*             : POR LINKAGE LA OPERACION A REALIZAR (LEER, CREAR,  *
000180*             : EXISTE, ACTUALIZ, ABRIR, CERRAR) Y DEVUELVE UN     *
000190*             : CODIGO DE RESPUESTA AL PROGRAMA QUE LO INVOCA.     *
000200* ARCHIVOS    : CUENTAS=A (MAESTRO DE CUENTAS, KSDS)                *
000210* PROGRAMA(S) : INVOCADO POR TBK1000, TBK4000, TBK5000 Y TBK6000    *
000220******************************************************************
000230* CAMBIOS:                                                          *
000240* 15/11/2023 EEDR TBK-0002 CREACION ORIGINAL DEL PROGRAMA.          *
000250* 22/11/2023 EEDR TBK-0006 SE AGREGA OPERACION EXISTE PARA EVITAR   *
000260*                  DUPLICAR LECTURAS DESDE TBK1000.                 *
000270* 05/01/2024 MGR  TBK-0019 SE AGREGA CALCULO DE SIGUIENTE ID DE     *
000280*                  CUENTA AL ABRIR EL ARCHIVO (ANTES LO HACIA TBK1000*
000290* 03/02/2024 MGR  TBK-0037 SALDO Y PENDIENTE AHORA SE ACTUALIZAN EN *
000300*                  LA MISMA OPERACION ACTUALIZ, YA NO POR SEPARADO. *
000310* 18/03/2024 JCL  TBK-0044 REVISION Y2K DE CAMPOS DE FECHA DE TRABAJO.*
000320* 14/07/2024 MGR  TBK-0058 SE AGREGA OPERACION CERRAR PARA EL CIERRE*
000330*                  ORDENADO DEL ARCHIVO DE CUENTAS AL FINAL DEL RUN.*
000331* 04/08/2026 JCL  TBK-0068 210-CREAR-CUENTA AHORA ESTAMPA ESTADO    *
000332*                  'activa  ', SUCURSAL DE ALTA Y FECHA DE APERTURA*
000333*                  EN EL MAESTRO (VER AMPLIACION DE TBKACT).       *
000340******************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.                      TBK2000.
000370 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
000380 INSTALLATION.                    BANCA AHORROS TEABANK.
000390 DATE-WRITTEN.                    15/11/1991.
000400 DATE-COMPILED.                   15/11/1991.
000410 SECURITY.                        USO INTERNO DEL DEPARTAMENTO.
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS TBK2-DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT CUENTAS ASSIGN TO CUENTAS
000500            ORGANIZATION  IS INDEXED
000510            ACCESS MODE   IS DYNAMIC
000520            RECORD KEY    IS CTAM-LLAVE
000530            FILE STATUS   IS FS-CUENTAS
000540                             FSE-CUENTAS.
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  CUENTAS.
000580     COPY TBKACT.
000590 WORKING-STORAGE SECTION.
000600*--> VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO DE CUENTAS
000610 01 FS-CUENTAS                     PIC 9(02)  VALUE ZEROS.
000620 01 FSE-CUENTAS.
000630    02 FSE-RETURN                  PIC S9(04) COMP-5
000640                                              VALUE ZEROS.
000650    02 FSE-FUNCTION                PIC S9(04) COMP-5
000660                                              VALUE ZEROS.
000670    02 FSE-FEEDBACK                PIC S9(04) COMP-5
000680                                              VALUE ZEROS.
000690*--> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
000700 01 PROGRAMA                       PIC X(08)  VALUE 'TBK2000'.
000710 01 ARCHIVO                        PIC X(08)  VALUE 'CUENTAS'.
000720 01 ACCION                         PIC X(10)  VALUE SPACES.
000730 01 LLAVE                          PIC X(32)  VALUE SPACES.
000740*--> INTERRUPTORES Y CONTADORES DE LA RUTINA
000750 01 WKS-INTERRUPTORES.
000760    05 WKS-ARCHIVO-ABIERTO         PIC X(01)  VALUE 'N'.
000770       88 ARCHIVO-YA-ABIERTO                  VALUE 'S'.
000780    05 WKS-HAY-REGISTROS           PIC X(01)  VALUE 'N'.
000790       88 CUENTAS-TIENE-REGISTROS              VALUE 'S'.
000800    05 WKS-FIN-CUENTAS             PIC X(01)  VALUE 'N'.
000810       88 FIN-CUENTAS                          VALUE 'S'.
000819*--> CONTADORES DE LA RUTINA, ESCALARES 77
000820 77 WKS-SIGUIENTE-ID               PIC 9(09)  COMP VALUE ZEROS.
000830 77 WKS-CONTADOR-LLAMADAS          PIC 9(07)  COMP VALUE ZEROS.
000840 77 WKS-LECTURAS-TOTAL             PIC 9(07)  COMP VALUE ZEROS.
000860*--> AREA DE FECHA/HORA DE TRABAJO DE LA RUTINA (REVISADO Y2K)
000870 01 WKS-FECHA-HOY                  PIC 9(08)  VALUE ZEROS.
000880 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
000890    05 WKS-ANIO-HOY                PIC 9(04).
000900    05 WKS-MES-HOY                 PIC 9(02).
000910    05 WKS-DIA-HOY                 PIC 9(02).
000920 01 WKS-HORA-HOY                   PIC 9(08)  VALUE ZEROS.
000930 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
000940    05 WKS-HORAS-HOY               PIC 9(02).
000950    05 WKS-MINUTOS-HOY             PIC 9(02).
000960    05 WKS-SEGUNDOS-HOY            PIC 9(02).
000970    05 WKS-CENTESIMAS-HOY          PIC 9(02).
000980 LINKAGE SECTION.
000990*--> AREA DE CONTROL RECIBIDA DE TBK1000/TBK4000/TBK5000/TBK6000
001000 01 TBK2-OPERACION                 PIC X(08).
001010    88 TBK2-OP-ABRIR                           VALUE 'ABRIR   '.
001020    88 TBK2-OP-LEER                            VALUE 'LEER    '.
001030    88 TBK2-OP-CREAR                            VALUE 'CREAR   '.
001040    88 TBK2-OP-EXISTE                           VALUE 'EXISTE  '.
001050    88 TBK2-OP-ACTUALIZ                         VALUE 'ACTUALIZ'.
001060    88 TBK2-OP-CERRAR                           VALUE 'CERRAR  '.
001070*--> COPIA DEL REGISTRO DE CUENTA (ENTRADA/SALIDA) - VER TBKACT
001080    COPY TBKACT REPLACING CTAM BY TBK2C.
001090*--> VISTA ALTERNA SOLO-LLAVE DEL AREA ANTERIOR (BUSQUEDAS RAPIDAS)
001100 01 TBK2-CUENTA-LLAVE-R REDEFINES TBK2C-REGISTRO.
001110    05 TBK2L-LLAVE                 PIC X(09).
001120    05 FILLER                      PIC X(121).
001130 01 TBK2-CODIGO-RESPUESTA          PIC 9(02).
001140    88 TBK2-RESP-OK                             VALUE 00.
001150    88 TBK2-RESP-NO-EXISTE                      VALUE 10.
001160    88 TBK2-RESP-YA-EXISTE                      VALUE 11.
001170 PROCEDURE DIVISION USING TBK2-OPERACION
001180                          TBK2C-REGISTRO
001190                          TBK2-CODIGO-RESPUESTA.
001200 100-PRINCIPAL SECTION.
001210* SECCION PRINCIPAL, DESPACHA LA OPERACION SOLICITADA POR LINKAGE
001220     ADD 1 TO WKS-CONTADOR-LLAMADAS
001230     IF NOT ARCHIVO-YA-ABIERTO AND NOT TBK2-OP-ABRIR
001240        PERFORM 110-ABRIR-ARCHIVO
001250     END-IF
001260     MOVE 00 TO TBK2-CODIGO-RESPUESTA
001270     EVALUATE TRUE
001280        WHEN TBK2-OP-ABRIR
001290             PERFORM 110-ABRIR-ARCHIVO
001300        WHEN TBK2-OP-LEER
001310             PERFORM 200-LEER-CUENTA
001320        WHEN TBK2-OP-CREAR
001330             PERFORM 210-CREAR-CUENTA
001340        WHEN TBK2-OP-EXISTE
001350             PERFORM 220-EXISTE-CUENTA
001360        WHEN TBK2-OP-ACTUALIZ
001370             PERFORM 230-ACTUALIZAR-CUENTA
001380        WHEN TBK2-OP-CERRAR
001390             PERFORM 240-CERRAR-ARCHIVO
001400        WHEN OTHER
001410             MOVE 99 TO TBK2-CODIGO-RESPUESTA
001420     END-EVALUATE
001430     GOBACK.
001440 100-PRINCIPAL-E. EXIT.
001450* ABRE EL MAESTRO DE CUENTAS Y CALCULA EL SIGUIENTE ID A USAR EN
001460* LA PROXIMA CREACION (TBK-0019)
001470 110-ABRIR-ARCHIVO SECTION.
001480     OPEN I-O CUENTAS
001490     IF FS-CUENTAS = 35
001500        CLOSE CUENTAS
001510        OPEN OUTPUT CUENTAS
001520        CLOSE CUENTAS
001530        OPEN I-O CUENTAS
001540     END-IF
001550     IF FS-CUENTAS NOT = 0
001560        MOVE 'APERTURA  ' TO ACCION
001570        MOVE CTAM-LLAVE   TO LLAVE
001580        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
001590        MOVE 90 TO TBK2-CODIGO-RESPUESTA
001600     ELSE
001610        MOVE 'S' TO WKS-ARCHIVO-ABIERTO
001620        PERFORM 120-CALCULAR-SIGUIENTE-ID
001630     END-IF.
001640 110-ABRIR-ARCHIVO-E. EXIT.
001650* RECORRE EL MAESTRO UNA SOLA VEZ PARA OBTENER EL MAYOR CTAM-ID
001660* EXISTENTE, DE AHI EN ADELANTE SE VA INCREMENTANDO EN MEMORIA
001670 120-CALCULAR-SIGUIENTE-ID SECTION.
001680     MOVE ZEROS TO WKS-SIGUIENTE-ID
001690     MOVE LOW-VALUES TO CTAM-LLAVE
001700     START CUENTAS
001710           KEY IS NOT LESS THAN CTAM-LLAVE
001720           INVALID KEY
001730              MOVE 'N' TO WKS-HAY-REGISTROS
001740           NOT INVALID KEY
001750              MOVE 'S' TO WKS-HAY-REGISTROS
001760     END-START
001770     MOVE 'N' TO WKS-FIN-CUENTAS
001780     IF CUENTAS-TIENE-REGISTROS
001790        READ CUENTAS NEXT RECORD
001800             AT END MOVE 'S' TO WKS-FIN-CUENTAS
001810        END-READ
001820        PERFORM 125-BUSCA-MAYOR-ID THRU 125-BUSCA-MAYOR-ID-E
001830           UNTIL FIN-CUENTAS
001840     END-IF.
001850 120-CALCULAR-SIGUIENTE-ID-E. EXIT.
001860* RECORRE LOS REGISTROS RESTANTES DEL MAESTRO, UNO POR UNO, PARA
001870* QUEDARSE CON EL MAYOR CTAM-ID VISTO HASTA EL MOMENTO
001880 125-BUSCA-MAYOR-ID SECTION.
001890     ADD 1 TO WKS-LECTURAS-TOTAL
001900     IF CTAM-ID > WKS-SIGUIENTE-ID
001910        MOVE CTAM-ID TO WKS-SIGUIENTE-ID
001920     END-IF
001930     READ CUENTAS NEXT RECORD
001940          AT END MOVE 'S' TO WKS-FIN-CUENTAS
001950     END-READ.
001960 125-BUSCA-MAYOR-ID-E. EXIT.
001970* LEE UNA CUENTA POR NUMERO (CLAVE PRIMARIA), PARA VERIFICAR SALDO
001980* O CONSULTAR AL USUARIO (CHECK, RECORD, AUDIT, EXTRACT)
001990 200-LEER-CUENTA SECTION.
002000     MOVE TBK2L-LLAVE TO CTAM-LLAVE
002010     READ CUENTAS KEY IS CTAM-LLAVE
002020          INVALID KEY
002030             MOVE 10 TO TBK2-CODIGO-RESPUESTA
002040          NOT INVALID KEY
002050             MOVE CTAM-REGISTRO TO TBK2C-REGISTRO
002060     END-READ.
002070 200-LEER-CUENTA-E. EXIT.
002080* CREA UNA CUENTA NUEVA (REGISTER), ASIGNANDO EL SIGUIENTE ID Y
002090* SALDOS EN CERO SEGUN LA REGLA DE NEGOCIO DE APERTURA
002100 210-CREAR-CUENTA SECTION.
002110     MOVE TBK2C-REGISTRO TO CTAM-REGISTRO
002120     READ CUENTAS KEY IS CTAM-LLAVE
002130          INVALID KEY
002140             CONTINUE
002150          NOT INVALID KEY
002160             MOVE 11 TO TBK2-CODIGO-RESPUESTA
002170     END-READ
002180     IF TBK2-CODIGO-RESPUESTA = 00
002190        ADD 1 TO WKS-SIGUIENTE-ID
002200        MOVE TBK2L-LLAVE        TO CTAM-LLAVE
002210        MOVE WKS-SIGUIENTE-ID   TO CTAM-ID
002220        MOVE ZEROS              TO CTAM-SALDO
002230        MOVE ZEROS              TO CTAM-PENDIENTE
002240        MOVE ZEROS              TO CTAM-APORTACION
002241        MOVE 'activa  '         TO CTAM-ESTADO
002242        MOVE '0001'             TO CTAM-SUCURSAL
002243        ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
002244        MOVE WKS-FECHA-HOY      TO CTAM-FECHA-APERTURA
002250        WRITE CTAM-REGISTRO
002260        IF FS-CUENTAS NOT = 0
002270           MOVE 'ESCRITURA ' TO ACCION
002280           MOVE CTAM-LLAVE   TO LLAVE
002290           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
002300           MOVE 90 TO TBK2-CODIGO-RESPUESTA
002310        ELSE
002320           MOVE CTAM-REGISTRO TO TBK2C-REGISTRO
002330        END-IF
002340     END-IF.
002350 210-CREAR-CUENTA-E. EXIT.
002360* VERIFICA SI UNA CUENTA EXISTE SIN TRAER TODO EL REGISTRO, USADO
002370* POR TBK1000 PARA VALIDAR CONTRAPARTES DE DEPOSIT/WITHDRAW/ETC
002380 220-EXISTE-CUENTA SECTION.
002390     MOVE TBK2L-LLAVE TO CTAM-LLAVE
002400     READ CUENTAS KEY IS CTAM-LLAVE
002410          INVALID KEY
002420             MOVE 10 TO TBK2-CODIGO-RESPUESTA
002430          NOT INVALID KEY
002440             MOVE 00 TO TBK2-CODIGO-RESPUESTA
002450     END-READ.
002460 220-EXISTE-CUENTA-E. EXIT.
002470* REESCRIBE SALDO/PENDIENTE/APORTACION DE UNA CUENTA EXISTENTE,
002480* INVOCADO DESDE TBK1000 AL LIQUIDAR O ACUMULAR UNA TRANSACCION
002490* Y DESDE TBK4000 AL APROBAR O NEGAR UNA SOLICITUD PENDIENTE
002500 230-ACTUALIZAR-CUENTA SECTION.
002510     MOVE TBK2L-LLAVE TO CTAM-LLAVE
002520     READ CUENTAS KEY IS CTAM-LLAVE
002530          INVALID KEY
002540             MOVE 10 TO TBK2-CODIGO-RESPUESTA
002550     END-READ
002560     IF TBK2-CODIGO-RESPUESTA = 00
002570        MOVE TBK2C-REGISTRO TO CTAM-REGISTRO
002580        MOVE CTAM-LLAVE TO TBK2L-LLAVE
002590        REWRITE CTAM-REGISTRO
002600        IF FS-CUENTAS NOT = 0
002610           MOVE 'REGRABACIO' TO ACCION
002620           MOVE CTAM-LLAVE    TO LLAVE
002630           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
002640           MOVE 90 TO TBK2-CODIGO-RESPUESTA
002650        END-IF
002660     END-IF.
002670 230-ACTUALIZAR-CUENTA-E. EXIT.
002680* CIERRA ORDENADAMENTE EL MAESTRO DE CUENTAS AL TERMINAR EL RUN
002690 240-CERRAR-ARCHIVO SECTION.
002700     IF ARCHIVO-YA-ABIERTO
002710        CLOSE CUENTAS
002720        MOVE 'N' TO WKS-ARCHIVO-ABIERTO
002730     END-IF.
002740 240-CERRAR-ARCHIVO-E. EXIT.
