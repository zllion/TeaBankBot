000100******************************************************************
000110* FECHA       : 05/12/2023                                        *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* PROGRAMA    : TBK5000                                           *
000150* TIPO        : BATCH - LISTADO DE MOVIMIENTOS POR CUENTA          *
000160* DESCRIPCION : LEE EL ARCHIVO SOLICITUD (UNA CUENTA POR RENGLON) *
000170*             : Y PARA CADA UNA IMPRIME LOS N MOVIMIENTOS MAS      *
000180*             : RECIENTES (NO DENEGADOS) EN ORDEN DESCENDENTE.     *
000190* ARCHIVOS    : SOLICITUD=E, SALIDA=S                              *
000200* PROGRAMA(S) : INVOCA A TBK3000 (TXNREPO)                         *
000210******************************************************************
000220* CAMBIOS:                                                         *
000222* 05/12/2023 EEDR TBK-0006 CREACION ORIGINAL DEL PROGRAMA.         *
000223* 14/12/2023 EEDR TBK-0012 SE ACLARA EN LA DESCRIPCION QUE EL      *
000224*                  ORDEN DEL LISTADO ES DESCENDENTE POR ID, NO     *
000225*                  POR FECHA DEL MOVIMIENTO.                       *
000226* 22/01/2024 MGR  TBK-0024 SE AGREGA RENGLON '*' COMO COMENTARIO   *
000227*                  EN EL ARCHIVO DE SOLICITUD.                    *
000228* 02/02/2024 MGR  TBK-0036 LIMITE POR DEFECTO AHORA TOMADO DE      *
000229*                  TBKLIM EN LUGAR DE UNA CONSTANTE LOCAL.         *
000230* 18/03/2024 JCL  TBK-0044 REVISION Y2K DE CAMPOS DE FECHA.        *
000231* 30/07/2024 MGR  TBK-0062 SE AGREGA WKS-TOTAL-SOLICITUDES A LOS   *
000232*                  TOTALES DE CORRIDA PARA CUADRAR CON EL ARCHIVO  *
000233*                  DE ENTRADA.                                    *
000234* 12/08/2024 JCL  TBK-0065 SE DOCUMENTA QUE EL LISTADO EXCLUYE LOS *
000235*                  MOVIMIENTOS DENEGADOS (VER TXNREPO, PARRAFO 236)*
000236* 04/08/2026 JCL  TBK-0068 EL MONTO DEL DETALLE AHORA SE IMPRIME    *
000237*                  EDITADO CON SEPARADOR DE MILLARES Y SIGNO A LA   *
000238*                  DERECHA (VER WKS-MONTO-EDITADO).                *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.                      TBK5000.
000320 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
000330 INSTALLATION.                    BANCA AHORROS TEABANK.
000340 DATE-WRITTEN.                    05/12/1991.
000350 DATE-COMPILED.                   05/12/1991.
000360 SECURITY.                        USO INTERNO DEL DEPARTAMENTO.
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS TBK5-DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SOLICITUD ASSIGN TO SOLICITUD
000450            FILE STATUS IS FS-SOLICITUD.
000460     SELECT SALIDA ASSIGN TO SALIDA
000470            FILE STATUS IS FS-SALIDA.
000480 DATA DIVISION.
000490 FILE SECTION.
000500 FD  SOLICITUD.
000510 01  WKS-SOLICITUD-ENTRADA.
000520     05 SOLI-INDICADOR               PIC X(01).
000530        88 SOLI-ES-COMENTARIO                    VALUE '*'.
000540     05 SOLI-CUENTA                  PIC X(09).
000550     05 SOLI-LIMITE                  PIC 9(04).
000560     05 FILLER                       PIC X(66).
000570 FD  SALIDA.
000580 01  WKS-LINEA-SALIDA                PIC X(80).
000590 WORKING-STORAGE SECTION.
000600*--> VARIABLES DE FILE STATUS DE LOS ARCHIVOS PROPIOS DE TBK5000
000610 01 FS-SOLICITUD                   PIC 9(02)  VALUE ZEROS.
000620 01 FS-SALIDA                      PIC 9(02)  VALUE ZEROS.
000630*--> LIMITES COMUNES DE NEGOCIO (VER TBKLIM)
000640    COPY TBKLIM.
000650*--> INTERRUPTORES Y CONTADORES
000660 01 WKS-INTERRUPTORES.
000670    05 WKS-FIN-SOLICITUD            PIC X(01)  VALUE 'N'.
000680       88 FIN-SOLICITUD                         VALUE 'S'.
000689*--> CONTADORES DE LA CORRIDA Y LIMITE EFECTIVO, ESCALARES 77
000690 77 WKS-TOTAL-SOLICITUDES          PIC 9(04)  COMP VALUE ZEROS.
000700 77 WKS-TOTAL-IMPRESOS             PIC 9(06)  COMP VALUE ZEROS.
000710 77 WKS-LIMITE-EFECTIVO            PIC 9(04)  COMP VALUE ZEROS.
000730*--> AREA DE FECHA DE TRABAJO, USADA EN EL ENCABEZADO DEL REPORTE
000740 01 WKS-FECHA-HOY                  PIC 9(08)  VALUE ZEROS.
000750 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
000760    05 WKS-ANIO-HOY                PIC 9(04).
000770    05 WKS-MES-HOY                 PIC 9(02).
000780    05 WKS-DIA-HOY                 PIC 9(02).
000790 01 WKS-HORA-HOY                   PIC 9(08)  VALUE ZEROS.
000800 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
000810    05 WKS-HORAS-HOY               PIC 9(02).
000820    05 WKS-MINUTOS-HOY             PIC 9(02).
000830    05 WKS-SEGUNDOS-HOY            PIC 9(02).
000840    05 WKS-CENTESIMAS-HOY          PIC 9(02).
000841*--> CAMPO EDITADO DEL MONTO PARA EL RENGLON DE DETALLE, CON SEPARADOR
000842*--> DE MILLARES Y SIGNO A LA DERECHA (TBK-0068)
000843 01 WKS-MONTO-EDITADO              PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9-.
000850*--> AREA DE CONTROL PARA LAS LLAMADAS A TBK3000 (TXNREPO)
000860 01 TBK5T-OPERACION                PIC X(08)  VALUE SPACES.
000870 01 TBK5T-PARAMETROS.
000880    05 TBK5T-CUENTA-FILTRO          PIC X(09)  VALUE SPACES.
000890    05 TBK5T-LIMITE                 PIC 9(04)  VALUE ZEROS.
000900    COPY TBKTXN REPLACING MOVT BY TBK5T.
000910 01 TBK5-MOVIMIENTO-LLAVE-R REDEFINES TBK5T-REGISTRO.
000920    05 TBK5-LLAVE-ID                PIC 9(09).
000930    05 FILLER                       PIC X(91).
000940 01 TBK5T-RESPUESTA                PIC 9(02)  VALUE ZEROS.
000950 PROCEDURE DIVISION.
000960 000-PRINCIPAL SECTION.
000970* SECCION PRINCIPAL: ABRE ARCHIVOS, LEE CADA SOLICITUD DE LISTADO
000980* Y LA DESPACHA HASTA AGOTAR EL ARCHIVO SOLICITUD
000990     PERFORM 110-ABRIR-ARCHIVOS
001000     READ SOLICITUD
001010          AT END MOVE 'S' TO WKS-FIN-SOLICITUD
001020     END-READ
001030     PERFORM 200-PROCESA-SOLICITUD UNTIL FIN-SOLICITUD
001040     PERFORM 800-TOTALES-CORRIDA
001050     PERFORM 900-CERRAR-ARCHIVOS
001060     STOP RUN.
001070 000-PRINCIPAL-E. EXIT.
001080* ABRE LOS ARCHIVOS PROPIOS Y LA RUTINA DE TXNREPO
001090 110-ABRIR-ARCHIVOS SECTION.
001100     OPEN INPUT  SOLICITUD
001110     OPEN OUTPUT SALIDA
001120     IF FS-SOLICITUD NOT = 0 AND NOT = 97
001130        DISPLAY '>>> ERROR AL ABRIR SOLICITUD, STATUS: ' FS-SOLICITUD
001140                UPON CONSOLE
001150        MOVE 91 TO RETURN-CODE
001160        STOP RUN
001170     END-IF
001180     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
001190     MOVE 'ABRIR   ' TO TBK5T-OPERACION
001200     CALL 'TBK3000' USING TBK5T-OPERACION, TBK5T-PARAMETROS,
001210                          TBK5T-REGISTRO, TBK5T-RESPUESTA.
001220 110-ABRIR-ARCHIVOS-E. EXIT.
001230* DESPACHA UNA SOLICITUD (IGNORA LOS RENGLONES MARCADOS COMO
001240* COMENTARIO, TBK-0024) Y LEE LA SIGUIENTE
001250 200-PROCESA-SOLICITUD SECTION.
001260     IF NOT SOLI-ES-COMENTARIO
001270        ADD 1 TO WKS-TOTAL-SOLICITUDES
001280        PERFORM 210-SELECCIONAR-MOVIMIENTOS
001290     END-IF
001300     READ SOLICITUD
001310          AT END MOVE 'S' TO WKS-FIN-SOLICITUD
001320     END-READ.
001330 200-PROCESA-SOLICITUD-E. EXIT.
001340* POSICIONA EL CURSOR DE TXNREPO EN LA CUENTA SOLICITADA Y LISTA
001350* HASTA WKS-LIMITE-EFECTIVO MOVIMIENTOS, O EL DEFECTO DE TBKLIM
001360* SI NO SE INDICO LIMITE EN LA SOLICITUD (TBK-0036)
001370 210-SELECCIONAR-MOVIMIENTOS SECTION.
001380     IF SOLI-LIMITE = ZEROS
001390        MOVE TBKL-MAX-RECLIST-DEFECTO TO WKS-LIMITE-EFECTIVO
001400     ELSE
001410        MOVE SOLI-LIMITE               TO WKS-LIMITE-EFECTIVO
001420     END-IF
001430     MOVE SOLI-CUENTA        TO TBK5T-CUENTA-FILTRO
001440     MOVE WKS-LIMITE-EFECTIVO TO TBK5T-LIMITE
001450     MOVE 'INICTA  ' TO TBK5T-OPERACION
001460     CALL 'TBK3000' USING TBK5T-OPERACION, TBK5T-PARAMETROS,
001470                          TBK5T-REGISTRO, TBK5T-RESPUESTA
001480     PERFORM 215-IMPRIME-ENCABEZADO
001490     MOVE 'SIGCTA  ' TO TBK5T-OPERACION
001500     CALL 'TBK3000' USING TBK5T-OPERACION, TBK5T-PARAMETROS,
001510                          TBK5T-REGISTRO, TBK5T-RESPUESTA
001520     PERFORM 300-IMPRIMIR-DETALLE UNTIL TBK5T-RESPUESTA NOT = 00.
001530 210-SELECCIONAR-MOVIMIENTOS-E. EXIT.
001540* IMPRIME EL ENCABEZADO DEL LISTADO DE UNA CUENTA, CON LA FECHA
001550* DE LA CORRIDA
001560 215-IMPRIME-ENCABEZADO SECTION.
001570     MOVE SPACES TO WKS-LINEA-SALIDA
001580     STRING 'LISTADO DE MOVIMIENTOS DE LA CUENTA ' DELIMITED BY SIZE
001590            SOLI-CUENTA                              DELIMITED BY SIZE
001600            ' AL '                                    DELIMITED BY SIZE
001610            WKS-ANIO-HOY  DELIMITED BY SIZE '-' DELIMITED BY SIZE
001620            WKS-MES-HOY   DELIMITED BY SIZE '-' DELIMITED BY SIZE
001630            WKS-DIA-HOY   DELIMITED BY SIZE
001640       INTO WKS-LINEA-SALIDA
001650     END-STRING
001660     WRITE WKS-LINEA-SALIDA.
001670 215-IMPRIME-ENCABEZADO-E. EXIT.
001680* IMPRIME UN RENGLON DEL DETALLE (TIPO, MONTO, EMISOR, RECEPTOR,
001690* MEMO) Y PIDE EL SIGUIENTE MOVIMIENTO DE LA CUENTA
001700 300-IMPRIMIR-DETALLE SECTION.
001705     MOVE TBK5T-MONTO TO WKS-MONTO-EDITADO
001710     MOVE SPACES TO WKS-LINEA-SALIDA
001720     STRING TBK5T-TIPO     DELIMITED BY SIZE
001730            ' '             DELIMITED BY SIZE
001740            WKS-MONTO-EDITADO DELIMITED BY SIZE
001750            ' '             DELIMITED BY SIZE
001760            TBK5T-EMISOR   DELIMITED BY SIZE
001770            ' '             DELIMITED BY SIZE
001780            TBK5T-RECEPTOR DELIMITED BY SIZE
001790            ' '             DELIMITED BY SIZE
001800            TBK5T-MEMO     DELIMITED BY SPACE
001810       INTO WKS-LINEA-SALIDA
001820     END-STRING
001830     WRITE WKS-LINEA-SALIDA
001840     ADD 1 TO WKS-TOTAL-IMPRESOS
001850     MOVE 'SIGCTA  ' TO TBK5T-OPERACION
001860     CALL 'TBK3000' USING TBK5T-OPERACION, TBK5T-PARAMETROS,
001870                          TBK5T-REGISTRO, TBK5T-RESPUESTA.
001880 300-IMPRIMIR-DETALLE-E. EXIT.
001890* IMPRIME LOS TOTALES DE LA CORRIDA
001900 800-TOTALES-CORRIDA SECTION.
001910     DISPLAY 'TOTAL DE SOLICITUDES: ' WKS-TOTAL-SOLICITUDES
001920             UPON CONSOLE
001930     DISPLAY 'TOTAL DE RENGLONES IMPRESOS: ' WKS-TOTAL-IMPRESOS
001940             UPON CONSOLE.
001950 800-TOTALES-CORRIDA-E. EXIT.
001960* CIERRA LOS ARCHIVOS PROPIOS Y LA RUTINA DE TXNREPO
001970 900-CERRAR-ARCHIVOS SECTION.
001980     MOVE 'CERRAR  ' TO TBK5T-OPERACION
001990     CALL 'TBK3000' USING TBK5T-OPERACION, TBK5T-PARAMETROS,
002000                          TBK5T-REGISTRO, TBK5T-RESPUESTA
002010     CLOSE SOLICITUD
002020     CLOSE SALIDA.
002030 900-CERRAR-ARCHIVOS-E. EXIT.
