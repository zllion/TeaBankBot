000100*************************************************************************
000110* FECHA       : 21/11/2023                                               *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                        *
000130* APLICACION  : BANCA AHORROS TEABANK                                    *
000140* PROGRAMA    : TBK4000                                                  *
000150* TIPO        : BATCH - COLA DE AUDITORIA                                *
000160* DESCRIPCION : SACA HASTA TBKL-MAX-SALIDA-AUDIT MOVIMIENTOS             *
000170*             : PENDIENTES (ORDEN ASCENDENTE POR ID) DE LA BITACORA,     *
000180*             : LOS IMPRIME, Y APLICA LAS DECISIONES DEL ARCHIVO         *
000190*             : TBKAUD (APPROVE/DENY/SKIP/APRALL/RECALL) AJUSTANDO       *
000200*             : SALDO Y PENDIENTE DE LAS CUENTAS INVOLUCRADAS.           *
000210* ARCHIVOS    : DECISION=E, SALIDA=S                                     *
000220* PROGRAMA(S) : INVOCA A TBK2000 (ACCTREPO) Y TBK3000 (TXNREPO)          *
000230*************************************************************************
000240* CAMBIOS:                                                               *
000250* 21/11/2023 EEDR TBK-0005 CREACION ORIGINAL DEL PROGRAMA.               *
000260* 28/11/2023 EEDR TBK-0009 SE AGREGA EL COMANDO APRALL PARA APROBAR      *
000270*                  TODA LA COLA RESTANTE DE UNA SOLA DECISION.           *
000280* 15/01/2024 MGR  TBK-0017 SE AGREGA RECALL A PETICION DEL MIEMBRO,      *
000290*                  VALIDANDO QUE EL MOVIMIENTO LE PERTENEZCA.            *
000300* 18/03/2024 JCL  TBK-0044 REVISION Y2K DE CAMPOS DE FECHA DE TRABAJO.   *
000310* 02/02/2024 MGR  TBK-0036 LIMITE DE SALIDA AHORA TOMADO DE TBKLIM       *
000320*                  EN LUGAR DE UNA CONSTANTE LOCAL.                      *
000330* 09/07/2024 MGR  TBK-0061 APPROVE/DENY YA VALIDAN LA RESPUESTA DE       *
000340*                  ACCTREPO ANTES DE LIQUIDAR; LA CUENTA RECEPTORA       *
000350*                  DEBE EXISTIR (VER 330/340).                           *
000360* 22/07/2024 JCL  TBK-0063 RECALL YA NO SE VALIDA CONTRA LA COLA         *
000370*                  ACOTADA EN MEMORIA; USA EL CURSOR POR CUENTA DE       *
000380*                  TXNREPO PARA EXIGIR EL MOVIMIENTO MAS RECIENTE.       *
000381* 04/08/2026 JCL  TBK-0068 215-IMPRIME-RENGLON-COLA YA NO IMPRIME LA     *
000382*                  CUENTA DEL RECEPTOR CRUDA; CRUZA EL NOMBRE CONTRA     *
000383*                  ACCTREPO, ARMA LA COLUMNA ACTION (TIPO + MONTO        *
000384*                  EDITADO) Y AGREGA LA FECHA DEL MOVIMIENTO.           *
000390*************************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.                      TBK4000.
000420 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
000430 INSTALLATION.                    BANCA AHORROS TEABANK.
000440 DATE-WRITTEN.                    21/11/1991.
000450 DATE-COMPILED.                   21/11/1991.
000460 SECURITY.                        USO INTERNO DEL DEPARTAMENTO.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS TBK4-DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT DECISION ASSIGN TO DECISION
000550            FILE STATUS IS FS-DECISION.
000560     SELECT SALIDA ASSIGN TO SALIDA
000570            FILE STATUS IS FS-SALIDA.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  DECISION.
000610     COPY TBKAUD.
000620 FD  SALIDA.
000630 01  WKS-LINEA-SALIDA               PIC X(80).
000640 WORKING-STORAGE SECTION.
000650*--> VARIABLES DE FILE STATUS DE LOS ARCHIVOS PROPIOS DE TBK4000
000660 01 FS-DECISION                    PIC 9(02)  VALUE ZEROS.
000670 01 FS-SALIDA                      PIC 9(02)  VALUE ZEROS.
000680*--> LIMITES COMUNES DE NEGOCIO (VER TBKLIM)
000690    COPY TBKLIM.
000700*--> INTERRUPTORES Y CONTADORES
000710 01 WKS-INTERRUPTORES.
000720    05 WKS-FIN-DECISION             PIC X(01)  VALUE 'N'.
000730       88 FIN-DECISION                          VALUE 'S'.
000740*--> CONTADORES E INDICES DE LA CORRIDA, DECLARADOS 77 (ESCALARES
000741*--> INDEPENDIENTES, NO SE MUEVEN NI SE COMPARAN COMO GRUPO)
000742 77 WKS-CANTIDAD-PENDIENTES        PIC 9(04)  COMP VALUE ZEROS.
000743 77 WKS-TOTAL-APROBADOS            PIC 9(04)  COMP VALUE ZEROS.
000744 77 WKS-TOTAL-DENEGADOS            PIC 9(04)  COMP VALUE ZEROS.
000745 77 WKS-TOTAL-OMITIDOS             PIC 9(04)  COMP VALUE ZEROS.
000746 77 WKS-INDICE                     PIC 9(04)  COMP VALUE ZEROS.
000747 77 WKS-INDICE-BUSQUEDA            PIC 9(04)  COMP VALUE ZEROS.
000810 77 WKS-MONTO-CON-SIGNO            PIC S9(15) COMP VALUE ZEROS.
000820 01 WKS-RENGLON-ENCONTRADO          PIC X(01)  VALUE 'N'.
000830    88 RENGLON-ENCONTRADO                       VALUE 'S'.
000840 01 WKS-RECALL-VALIDO               PIC X(01)  VALUE 'N'.
000850    88 RECALL-VALIDO                            VALUE 'S'.
000851*--> CAMPOS DE TRABAJO PARA ARMAR LA COLUMNA ACTION DEL RENGLON DE
000852*--> COLA: EL TIPO RELLENO A LA IZQUIERDA CON PUNTOS Y EL MONTO
000853*--> EDITADO CON SEPARADOR DE MILLARES Y SIGNO A LA DERECHA (TBK-0068)
000854 01 WKS-TIPO-COLA-R               PIC X(08)  VALUE SPACES.
000855 01 WKS-MONTO-COLA-R              PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9-.
000856*--> AREA DE RESPUESTA DE LA CONSULTA DE NOMBRE DEL RECEPTOR
000857 01 WKS-NOMBRE-RECEPTOR-COLA      PIC X(32)  VALUE SPACES.
000860*--> AREA DE FECHA DE TRABAJO, USADA EN EL ENCABEZADO DEL REPORTE
000870 01 WKS-FECHA-HOY                   PIC 9(08)  VALUE ZEROS.
000880 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
000890    05 WKS-ANIO-HOY                 PIC 9(04).
000900    05 WKS-MES-HOY                  PIC 9(02).
000910    05 WKS-DIA-HOY                  PIC 9(02).
000920 01 WKS-HORA-HOY                    PIC 9(08)  VALUE ZEROS.
000930 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
000940    05 WKS-HORAS-HOY                PIC 9(02).
000950    05 WKS-MINUTOS-HOY              PIC 9(02).
000960    05 WKS-SEGUNDOS-HOY             PIC 9(02).
000970    05 WKS-CENTESIMAS-HOY           PIC 9(02).
000980*--> COLA DE PENDIENTES CARGADA EN MEMORIA (TOPE TBKL-MAX-SALIDA-AUDIT)
000990 01 TBK4-TABLA-PENDIENTES.
001000    05 TBK4-RENGLON OCCURS 20 TIMES.
001010       10 TBK4R-ID                  PIC 9(09).
001020       10 TBK4R-TIPO                PIC X(08).
001030       10 TBK4R-EMISOR              PIC X(09).
001040       10 TBK4R-RECEPTOR            PIC X(09).
001050       10 TBK4R-MONTO               PIC S9(15).
001055*         FECHA-HORA DEL MOVIMIENTO TAL COMO LA TRAE TXNREPO, PARA
001056*         LA COLUMNA TIME DEL RENGLON DE COLA (TBK-0068)
001057       10 TBK4R-FECHA              PIC X(19).
001060       10 TBK4R-PROCESADO           PIC X(01).
001070          88 TBK4R-YA-PROCESADO                 VALUE 'S'.
001080*--> COPIA DE TRABAJO DEL RENGLON QUE SE ESTA LIQUIDANDO, CARGADA YA
001090*--> SEA DE LA TABLA (300/306) O DEL CURSOR POR CUENTA (410), PARA QUE
001100*--> 310/330/340 NO DEPENDAN DEL INDICE DE LA TABLA (TBK-0063)
001110 01 WKS-RENGLON-ACTIVO.
001120    05 WKS-ACTIVO-ID                PIC 9(09)  VALUE ZEROS.
001130    05 WKS-ACTIVO-TIPO              PIC X(08)  VALUE SPACES.
001140    05 WKS-ACTIVO-RECEPTOR          PIC X(09)  VALUE SPACES.
001150    05 WKS-ACTIVO-MONTO             PIC S9(15) COMP VALUE ZEROS.
001160*--> AREA DE CONTROL PARA LAS LLAMADAS A TBK2000 (ACCTREPO)
001170 01 TBK4C-OPERACION                 PIC X(08)  VALUE SPACES.
001180    COPY TBKACT REPLACING CTAM BY TBK4C.
001190 01 TBK4-CUENTA-LLAVE-R REDEFINES TBK4C-REGISTRO.
001200    05 TBK4-LLAVE                   PIC X(09).
001210    05 FILLER                       PIC X(121).
001220 01 TBK4C-RESPUESTA                 PIC 9(02)  VALUE ZEROS.
001230*--> AREA DE CONTROL PARA LAS LLAMADAS A TBK3000 (TXNREPO)
001240 01 TBK4T-OPERACION                 PIC X(08)  VALUE SPACES.
001250 01 TBK4T-PARAMETROS.
001260    05 TBK4T-CUENTA-FILTRO          PIC X(09)  VALUE SPACES.
001270    05 TBK4T-LIMITE                 PIC 9(04)  VALUE ZEROS.
001280    COPY TBKTXN REPLACING MOVT BY TBK4T.
001290 01 TBK4T-RESPUESTA                 PIC 9(02)  VALUE ZEROS.
001300 PROCEDURE DIVISION.
001310 000-PRINCIPAL SECTION.
001320* SECCION PRINCIPAL: ABRE ARCHIVOS, CARGA E IMPRIME LA COLA, APLICA
001330* LAS DECISIONES DEL ARCHIVO DECISION HASTA AGOTARLO
001340     PERFORM 110-ABRIR-ARCHIVOS
001350     PERFORM 200-CARGAR-COLA-PENDIENTES
001360     PERFORM 210-IMPRIME-COLA
001370     READ DECISION
001380          AT END MOVE 'S' TO WKS-FIN-DECISION
001390     END-READ
001400     PERFORM 250-PROCESA-DECISION UNTIL FIN-DECISION
001410     PERFORM 800-TOTALES-CORRIDA
001420     PERFORM 900-CERRAR-ARCHIVOS
001430     STOP RUN.
001440 000-PRINCIPAL-E. EXIT.
001450* ABRE LOS ARCHIVOS PROPIOS Y LAS RUTINAS DE ACCTREPO/TXNREPO
001460 110-ABRIR-ARCHIVOS SECTION.
001470     OPEN INPUT  DECISION
001480     OPEN OUTPUT SALIDA
001490     IF FS-DECISION NOT = 0 AND NOT = 97
001500        DISPLAY '>>> ERROR AL ABRIR DECISION, STATUS: ' FS-DECISION
001510                UPON CONSOLE
001520        MOVE 91 TO RETURN-CODE
001530        STOP RUN
001540     END-IF
001550     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
001560     MOVE 'ABRIR   ' TO TBK4C-OPERACION
001570     CALL 'TBK2000' USING TBK4C-OPERACION, TBK4C-REGISTRO,
001580                          TBK4C-RESPUESTA
001590     MOVE 'ABRIR   ' TO TBK4T-OPERACION
001600     CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
001610                          TBK4T-REGISTRO, TBK4T-RESPUESTA.
001620 110-ABRIR-ARCHIVOS-E. EXIT.
001630* CARGA LA COLA DE PENDIENTES EN LA TABLA, EN ORDEN ASCENDENTE POR
001640* ID, HASTA TBKL-MAX-SALIDA-AUDIT RENGLONES (TBK-0036)
001650 200-CARGAR-COLA-PENDIENTES SECTION.
001660     MOVE ZEROS TO WKS-CANTIDAD-PENDIENTES
001670     MOVE 'INIPEND ' TO TBK4T-OPERACION
001680     MOVE TBKL-MAX-SALIDA-AUDIT TO TBK4T-LIMITE
001690     CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
001700                          TBK4T-REGISTRO, TBK4T-RESPUESTA
001710     MOVE 'SIGPEND ' TO TBK4T-OPERACION
001720     CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
001730                          TBK4T-REGISTRO, TBK4T-RESPUESTA
001740     PERFORM 205-AGREGA-RENGLON-COLA
001750            UNTIL TBK4T-RESPUESTA NOT = 00.
001760 200-CARGAR-COLA-PENDIENTES-E. EXIT.
001770* AGREGA UN RENGLON A LA TABLA Y PIDE EL SIGUIENTE PENDIENTE
001780 205-AGREGA-RENGLON-COLA SECTION.
001790     ADD 1 TO WKS-CANTIDAD-PENDIENTES
001800     MOVE TBK4T-ID       TO TBK4R-ID (WKS-CANTIDAD-PENDIENTES)
001810     MOVE TBK4T-TIPO     TO TBK4R-TIPO (WKS-CANTIDAD-PENDIENTES)
001820     MOVE TBK4T-EMISOR   TO TBK4R-EMISOR (WKS-CANTIDAD-PENDIENTES)
001830     MOVE TBK4T-RECEPTOR TO TBK4R-RECEPTOR (WKS-CANTIDAD-PENDIENTES)
001840     MOVE TBK4T-MONTO    TO TBK4R-MONTO (WKS-CANTIDAD-PENDIENTES)
001845     MOVE TBK4T-FECHA-HORA TO TBK4R-FECHA (WKS-CANTIDAD-PENDIENTES)
001850     MOVE 'N' TO TBK4R-PROCESADO (WKS-CANTIDAD-PENDIENTES)
001860     MOVE 'SIGPEND ' TO TBK4T-OPERACION
001870     CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
001880                          TBK4T-REGISTRO, TBK4T-RESPUESTA.
001890 205-AGREGA-RENGLON-COLA-E. EXIT.
001900* IMPRIME LA COLA DE PENDIENTES CARGADA, CON ENCABEZADO DE FECHA
001910* DE LA CORRIDA
001920 210-IMPRIME-COLA SECTION.
001930     MOVE SPACES TO WKS-LINEA-SALIDA
001940     STRING 'COLA DE AUDITORIA AL ' DELIMITED BY SIZE
001950            WKS-ANIO-HOY  DELIMITED BY SIZE '-' DELIMITED BY SIZE
001960            WKS-MES-HOY   DELIMITED BY SIZE '-' DELIMITED BY SIZE
001970            WKS-DIA-HOY   DELIMITED BY SIZE
001980       INTO WKS-LINEA-SALIDA
001990     END-STRING
002000     WRITE WKS-LINEA-SALIDA
002010     MOVE ZEROS TO WKS-INDICE
002020     PERFORM 215-IMPRIME-RENGLON-COLA WKS-CANTIDAD-PENDIENTES TIMES.
002030 210-IMPRIME-COLA-E. EXIT.
002040* IMPRIME UN RENGLON DE LA COLA: NOMBRE DEL RECEPTOR (CRUZADO CONTRA
002041* ACCTREPO), ACTION (TIPO RELLENO CON PUNTOS + MONTO EDITADO) Y LA
002042* FECHA DEL MOVIMIENTO (TBK-0068)
002050 215-IMPRIME-RENGLON-COLA SECTION.
002060     ADD 1 TO WKS-INDICE
002061     MOVE TBK4R-RECEPTOR (WKS-INDICE) TO TBK4C-NUMERO
002062     MOVE 'LEER    '                  TO TBK4C-OPERACION
002063     CALL 'TBK2000' USING TBK4C-OPERACION, TBK4C-REGISTRO,
002064                          TBK4C-RESPUESTA
002065     IF TBK4C-RESPUESTA = 00
002066        MOVE TBK4C-NOMBRE TO WKS-NOMBRE-RECEPTOR-COLA
002067     ELSE
002068        MOVE SPACES TO WKS-NOMBRE-RECEPTOR-COLA
002069     END-IF
002070     MOVE ALL '.' TO WKS-TIPO-COLA-R
002071     EVALUATE TBK4R-TIPO (WKS-INDICE)
002072        WHEN 'withdraw' WHEN 'transfer'
002073             MOVE TBK4R-TIPO (WKS-INDICE) TO WKS-TIPO-COLA-R
002074        WHEN 'deposit ' MOVE '.deposit' TO WKS-TIPO-COLA-R
002075        WHEN 'request ' MOVE '.request' TO WKS-TIPO-COLA-R
002076        WHEN 'donate  ' MOVE '..donate' TO WKS-TIPO-COLA-R
002077        WHEN OTHER      MOVE TBK4R-TIPO (WKS-INDICE) TO WKS-TIPO-COLA-R
002078     END-EVALUATE
002079     MOVE TBK4R-MONTO (WKS-INDICE) TO WKS-MONTO-COLA-R
002080     MOVE SPACES TO WKS-LINEA-SALIDA
002081     STRING WKS-NOMBRE-RECEPTOR-COLA     DELIMITED BY SIZE
002082            ' '                          DELIMITED BY SIZE
002083            WKS-TIPO-COLA-R              DELIMITED BY SIZE
002084            WKS-MONTO-COLA-R             DELIMITED BY SIZE
002085            ' '                          DELIMITED BY SIZE
002091            TBK4R-FECHA (WKS-INDICE) (1:4) DELIMITED BY SIZE
002092            TBK4R-FECHA (WKS-INDICE) (6:2) DELIMITED BY SIZE
002093            TBK4R-FECHA (WKS-INDICE) (9:2) DELIMITED BY SIZE
002170       INTO WKS-LINEA-SALIDA
002180     END-STRING
002190     WRITE WKS-LINEA-SALIDA.
002200 215-IMPRIME-RENGLON-COLA-E. EXIT.
002210* DESPACHA UNA LINEA DEL ARCHIVO DECISION Y LEE LA SIGUIENTE
002220 250-PROCESA-DECISION SECTION.
002230     EVALUATE TRUE
002240        WHEN TBKD-ES-APRUEBA OR TBKD-ES-DENIEGA OR TBKD-ES-OMITE
002250             PERFORM 300-APLICAR-DECISION
002260        WHEN TBKD-ES-APRUEBA-TODO
002270             PERFORM 305-APROBAR-TODO
002280        WHEN TBKD-ES-RECALL
002290             PERFORM 400-RECALL
002300        WHEN OTHER
002310             DISPLAY 'DECISION NO RECONOCIDA, SE OMITE' UPON CONSOLE
002320     END-EVALUATE
002330     READ DECISION
002340          AT END MOVE 'S' TO WKS-FIN-DECISION
002350     END-READ.
002360 250-PROCESA-DECISION-E. EXIT.
002370* APLICA APPROVE/DENY/SKIP A UN SOLO RENGLON DE LA COLA, LOCALIZADO
002380* POR TBKD-ID-MOVIMIENTO; CARGA LA COPIA DE TRABAJO ANTES DE LIQUIDAR
002390* Y MARCA PROCESADO AL TERMINAR (TBK-0063)
002400 300-APLICAR-DECISION SECTION.
002410     PERFORM 320-BUSCAR-RENGLON
002420     IF NOT RENGLON-ENCONTRADO
002430        DISPLAY 'MOVIMIENTO NO ESTA EN LA COLA: '
002440                TBKD-ID-MOVIMIENTO UPON CONSOLE
002450     ELSE
002460        IF TBK4R-YA-PROCESADO (WKS-INDICE-BUSQUEDA)
002470           DISPLAY 'MOVIMIENTO YA FUE PROCESADO: '
002480                   TBKD-ID-MOVIMIENTO UPON CONSOLE
002490        ELSE
002500           PERFORM 327-CARGA-RENGLON-ACTIVO
002510           EVALUATE TRUE
002520              WHEN TBKD-ES-APRUEBA
002530                   PERFORM 330-APROBAR-RENGLON
002540                   MOVE 'S' TO TBK4R-PROCESADO (WKS-INDICE-BUSQUEDA)
002550              WHEN TBKD-ES-DENIEGA
002560                   PERFORM 340-DENEGAR-RENGLON
002570                   MOVE 'S' TO TBK4R-PROCESADO (WKS-INDICE-BUSQUEDA)
002580              WHEN TBKD-ES-OMITE
002590                   MOVE 'S' TO TBK4R-PROCESADO (WKS-INDICE-BUSQUEDA)
002600                   ADD 1 TO WKS-TOTAL-OMITIDOS
002610           END-EVALUATE
002620        END-IF
002630     END-IF.
002640 300-APLICAR-DECISION-E. EXIT.
002650* APRALL: APRUEBA TODOS LOS RENGLONES DE LA COLA QUE AUN NO HAN
002660* SIDO PROCESADOS, EN UNA SOLA DECISION (TBK-0009)
002670 305-APROBAR-TODO SECTION.
002680     PERFORM 306-APROBAR-SI-PENDIENTE
002690             VARYING WKS-INDICE-BUSQUEDA FROM 1 BY 1
002700             UNTIL WKS-INDICE-BUSQUEDA > WKS-CANTIDAD-PENDIENTES.
002710 305-APROBAR-TODO-E. EXIT.
002720* APRUEBA EL RENGLON SI TODAVIA ESTA PENDIENTE DE PROCESAR
002730 306-APROBAR-SI-PENDIENTE SECTION.
002740     IF NOT TBK4R-YA-PROCESADO (WKS-INDICE-BUSQUEDA)
002750        PERFORM 327-CARGA-RENGLON-ACTIVO
002760        PERFORM 330-APROBAR-RENGLON
002770        MOVE 'S' TO TBK4R-PROCESADO (WKS-INDICE-BUSQUEDA)
002780     END-IF.
002790 306-APROBAR-SI-PENDIENTE-E. EXIT.
002800* BUSCA EN LA TABLA EL RENGLON CUYO ID COINCIDE CON TBKD-ID-MOVIMIENTO
002810 320-BUSCAR-RENGLON SECTION.
002820     MOVE 'N' TO WKS-RENGLON-ENCONTRADO
002830     MOVE ZEROS TO WKS-INDICE-BUSQUEDA
002840     PERFORM 325-COMPARA-RENGLON
002850             VARYING WKS-INDICE FROM 1 BY 1
002860             UNTIL WKS-INDICE > WKS-CANTIDAD-PENDIENTES
002870                 OR RENGLON-ENCONTRADO.
002880 320-BUSCAR-RENGLON-E. EXIT.
002890* COMPARA UN RENGLON DE LA TABLA CONTRA EL ID BUSCADO
002900 325-COMPARA-RENGLON SECTION.
002910     IF TBK4R-ID (WKS-INDICE) = TBKD-ID-MOVIMIENTO
002920        MOVE 'S' TO WKS-RENGLON-ENCONTRADO
002930        MOVE WKS-INDICE TO WKS-INDICE-BUSQUEDA
002940     END-IF.
002950 325-COMPARA-RENGLON-E. EXIT.
002960* COPIA EL RENGLON SENALADO POR WKS-INDICE-BUSQUEDA A LA COPIA DE
002970* TRABAJO, PARA QUE 310/330/340 YA NO INDEXEN LA TABLA (TBK-0063)
002980 327-CARGA-RENGLON-ACTIVO SECTION.
002990     MOVE TBK4R-ID       (WKS-INDICE-BUSQUEDA) TO WKS-ACTIVO-ID
003000     MOVE TBK4R-TIPO     (WKS-INDICE-BUSQUEDA) TO WKS-ACTIVO-TIPO
003010     MOVE TBK4R-RECEPTOR (WKS-INDICE-BUSQUEDA) TO WKS-ACTIVO-RECEPTOR
003020     MOVE TBK4R-MONTO    (WKS-INDICE-BUSQUEDA) TO WKS-ACTIVO-MONTO.
003030 327-CARGA-RENGLON-ACTIVO-E. EXIT.
003040* MONTO CON SIGNO DEL RENGLON ACTIVO: POSITIVO PARA DEPOSIT/REQUEST
003050* (ACREDITA AL LIQUIDARSE), NEGATIVO PARA WITHDRAW/DONATE (DEBITA AL
003060* LIQUIDARSE) (TBK-0063)
003070 310-CALCULA-MONTO-CON-SIGNO SECTION.
003080     IF WKS-ACTIVO-TIPO = 'deposit ' OR WKS-ACTIVO-TIPO = 'request '
003090        MOVE WKS-ACTIVO-MONTO TO WKS-MONTO-CON-SIGNO
003100     ELSE
003110        COMPUTE WKS-MONTO-CON-SIGNO = 0 - WKS-ACTIVO-MONTO
003120     END-IF.
003130 310-CALCULA-MONTO-CON-SIGNO-E. EXIT.
003140* APRUEBA EL RENGLON ACTIVO: LA CUENTA RECEPTORA DEBE EXISTIR EN EL
003150* MAESTRO (TBK-0061); SI EXISTE, LIQUIDA EL MONTO (SALDO/PENDIENTE)
003160* Y MARCA EL MOVIMIENTO COMO 'done' EN LA BITACORA (TBK-0037)
003170 330-APROBAR-RENGLON SECTION.
003180     PERFORM 310-CALCULA-MONTO-CON-SIGNO
003190     MOVE 'LEER    '          TO TBK4C-OPERACION
003200     MOVE WKS-ACTIVO-RECEPTOR TO TBK4-LLAVE
003210     CALL 'TBK2000' USING TBK4C-OPERACION, TBK4C-REGISTRO,
003220                          TBK4C-RESPUESTA
003230     IF TBK4C-RESPUESTA NOT = 00
003240        DISPLAY 'CUENTA RECEPTORA NO EXISTE, APPROVE CANCELADO: '
003250                WKS-ACTIVO-ID UPON CONSOLE
003260     ELSE
003270        ADD      WKS-MONTO-CON-SIGNO TO   TBK4C-SALDO
003280        SUBTRACT WKS-MONTO-CON-SIGNO FROM TBK4C-PENDIENTE
003290        MOVE 'ACTUALIZ' TO TBK4C-OPERACION
003300        CALL 'TBK2000' USING TBK4C-OPERACION, TBK4C-REGISTRO,
003310                             TBK4C-RESPUESTA
003320        MOVE WKS-ACTIVO-ID TO TBK4T-ID
003330        MOVE 'done    '    TO TBK4T-ESTADO
003340        MOVE TBKD-OPERADOR TO TBK4T-OPERADOR
003350        MOVE 'ACTUALIZ'    TO TBK4T-OPERACION
003360        CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
003370                             TBK4T-REGISTRO, TBK4T-RESPUESTA
003380        ADD 1 TO WKS-TOTAL-APROBADOS
003390     END-IF.
003400 330-APROBAR-RENGLON-E. EXIT.
003410* DENIEGA EL RENGLON ACTIVO: LA CUENTA RECEPTORA DEBE EXISTIR EN EL
003420* MAESTRO (TBK-0061); SI EXISTE, REVIERTE LA RETENCION DEL PENDIENTE
003430* Y MARCA EL MOVIMIENTO COMO 'denied' EN LA BITACORA
003440 340-DENEGAR-RENGLON SECTION.
003450     PERFORM 310-CALCULA-MONTO-CON-SIGNO
003460     MOVE 'LEER    '          TO TBK4C-OPERACION
003470     MOVE WKS-ACTIVO-RECEPTOR TO TBK4-LLAVE
003480     CALL 'TBK2000' USING TBK4C-OPERACION, TBK4C-REGISTRO,
003490                          TBK4C-RESPUESTA
003500     IF TBK4C-RESPUESTA NOT = 00
003510        DISPLAY 'CUENTA RECEPTORA NO EXISTE, DENY CANCELADO: '
003520                WKS-ACTIVO-ID UPON CONSOLE
003530     ELSE
003540        SUBTRACT WKS-MONTO-CON-SIGNO FROM TBK4C-PENDIENTE
003550        MOVE 'ACTUALIZ' TO TBK4C-OPERACION
003560        CALL 'TBK2000' USING TBK4C-OPERACION, TBK4C-REGISTRO,
003570                             TBK4C-RESPUESTA
003580        MOVE WKS-ACTIVO-ID TO TBK4T-ID
003590        MOVE 'denied  '    TO TBK4T-ESTADO
003600        MOVE TBKD-OPERADOR TO TBK4T-OPERADOR
003610        MOVE 'ACTUALIZ'    TO TBK4T-OPERACION
003620        CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
003630                             TBK4T-REGISTRO, TBK4T-RESPUESTA
003640        ADD 1 TO WKS-TOTAL-DENEGADOS
003650     END-IF.
003660 340-DENEGAR-RENGLON-E. EXIT.
003670* RECALL: EL PROPIO MIEMBRO PIDE CANCELAR SU MOVIMIENTO PENDIENTE;
003680* SE VALIDA QUE SEA EL MAS RECIENTE ANTES DE TRATARLO COMO UN DENY
003690* (TBK-0017, CORREGIDO TBK-0063)
003700 400-RECALL SECTION.
003710     PERFORM 410-VALIDA-RECALL
003720     IF RECALL-VALIDO
003730        PERFORM 415-APLICA-RECALL
003740     END-IF.
003750 400-RECALL-E. EXIT.
003760* VALIDA EL RECALL CONTRA EL CURSOR POR CUENTA DE TXNREPO (INICTA/
003770* SIGCTA, LIMITE 1): EL MOVIMIENTO SOLICITADO DEBE SER EL MAS
003780* RECIENTE NO DENEGADO DEL MIEMBRO, Y DEBE SEGUIR PENDIENTE (TBK-0063)
003790 410-VALIDA-RECALL SECTION.
003800     MOVE 'N' TO WKS-RECALL-VALIDO
003810     MOVE TBKD-ID-USUARIO TO TBK4T-CUENTA-FILTRO
003820     MOVE 1               TO TBK4T-LIMITE
003830     MOVE 'INICTA  ' TO TBK4T-OPERACION
003840     CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
003850                          TBK4T-REGISTRO, TBK4T-RESPUESTA
003860     MOVE 'SIGCTA  ' TO TBK4T-OPERACION
003870     CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
003880                          TBK4T-REGISTRO, TBK4T-RESPUESTA
003890     IF TBK4T-RESPUESTA NOT = 00
003900        DISPLAY 'RECALL RECHAZADO, NO PERTENECE AL MIEMBRO: '
003910                TBKD-ID-MOVIMIENTO UPON CONSOLE
003920     ELSE
003930        IF TBK4T-ID NOT = TBKD-ID-MOVIMIENTO
003940           DISPLAY 'RECALL RECHAZADO, NO ES EL MAS RECIENTE: '
003950                   TBKD-ID-MOVIMIENTO UPON CONSOLE
003960        ELSE
003970           IF NOT TBK4T-PENDIENTE OR TBK4T-ES-TRANSFERENCIA
003980              DISPLAY 'RECALL RECHAZADO, YA FUE AUDITADO: '
003990                      TBKD-ID-MOVIMIENTO UPON CONSOLE
004000           ELSE
004010              MOVE 'S'           TO WKS-RECALL-VALIDO
004020              MOVE TBK4T-ID       TO WKS-ACTIVO-ID
004030              MOVE TBK4T-TIPO     TO WKS-ACTIVO-TIPO
004040              MOVE TBK4T-RECEPTOR TO WKS-ACTIVO-RECEPTOR
004050              MOVE TBK4T-MONTO    TO WKS-ACTIVO-MONTO
004060           END-IF
004070        END-IF
004080     END-IF.
004090 410-VALIDA-RECALL-E. EXIT.
004100* APLICA EL DENY DEL RECALL YA VALIDADO; SI EL MOVIMIENTO TAMBIEN
004110* ESTABA CARGADO EN LA COLA EN MEMORIA LO MARCA PROCESADO, PARA QUE
004120* UNA DECISION POSTERIOR SOBRE EL MISMO ID NO LO VUELVA A TOCAR
004130 415-APLICA-RECALL SECTION.
004140     PERFORM 340-DENEGAR-RENGLON
004150     PERFORM 320-BUSCAR-RENGLON
004160     IF RENGLON-ENCONTRADO
004170        MOVE 'S' TO TBK4R-PROCESADO (WKS-INDICE-BUSQUEDA)
004180     END-IF.
004190 415-APLICA-RECALL-E. EXIT.
004200* IMPRIME LOS TOTALES DE LA CORRIDA
004210 800-TOTALES-CORRIDA SECTION.
004220     DISPLAY 'TOTAL EN COLA       : ' WKS-CANTIDAD-PENDIENTES
004230             UPON CONSOLE
004240     DISPLAY 'TOTAL APROBADOS     : ' WKS-TOTAL-APROBADOS
004250             UPON CONSOLE
004260     DISPLAY 'TOTAL DENEGADOS     : ' WKS-TOTAL-DENEGADOS
004270             UPON CONSOLE
004280     DISPLAY 'TOTAL OMITIDOS      : ' WKS-TOTAL-OMITIDOS
004290             UPON CONSOLE.
004300 800-TOTALES-CORRIDA-E. EXIT.
004310* CIERRA TODOS LOS ARCHIVOS, PROPIOS Y LOS DE ACCTREPO/TXNREPO
004320 900-CERRAR-ARCHIVOS SECTION.
004330     MOVE 'CERRAR  ' TO TBK4C-OPERACION
004340     CALL 'TBK2000' USING TBK4C-OPERACION, TBK4C-REGISTRO,
004350                          TBK4C-RESPUESTA
004360     MOVE 'CERRAR  ' TO TBK4T-OPERACION
004370     CALL 'TBK3000' USING TBK4T-OPERACION, TBK4T-PARAMETROS,
004380                          TBK4T-REGISTRO, TBK4T-RESPUESTA
004390     CLOSE DECISION
004400     CLOSE SALIDA.
004410 900-CERRAR-ARCHIVOS-E. EXIT.
