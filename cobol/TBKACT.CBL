000100*******************************************************************
000110* FECHA       : 14/11/2023                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKACT, CUENTAS                                   *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS (CTAM), UTILIZADO   *
000170*             : POR TBK2000 (ACCESO AL MAESTRO) Y REFERENCIADO    *
000180*             : POR TBK1000 Y TBK6000 PARA CRUZAR NOMBRES.        *
000190* LLAMADO POR : TBK1000, TBK2000, TBK6000                         *
000200*******************************************************************
000210* CAMBIOS:                                                        *
000220* 14/11/2023 EEDR TBK-0001 CREACION ORIGINAL DEL LAYOUT.          *
000230* 03/02/2024 MGR  TBK-0037 SE AGREGA FILLER DE RELLENO FINAL TRAS *
000240*                  AMPLIACION DE TBKEX2 (VER MANTENIMIENTOS).     *
000241* 04/08/2026 JCL  TBK-0068 SE AMPLIA EL MAESTRO CON ESTADO,        *
000242*                  SUCURSAL Y FECHA DE APERTURA, Y SE AGREGA LA   *
000243*                  VISTA NUMERICA DE LA LLAVE (CTAM-LLAVE-ALT)     *
000244*                  PARA COMPARACIONES DE RANGO SIN REDEFINIR EN    *
000245*                  CADA PROGRAMA.                                 *
000250*******************************************************************
000260 01  CTAM-REGISTRO.
000270     05  CTAM-LLAVE.
000280         10  CTAM-NUMERO              PIC X(09).
000281*    VISTA NUMERICA DE LA LLAVE, VALIDA PORQUE CTAM-NUMERO SON
000282*    SIEMPRE DIGITOS; USADA PARA COMPARACIONES DE RANGO (TBK-0068)
000283     05  CTAM-LLAVE-ALT REDEFINES CTAM-LLAVE.
000284         10  CTAM-NUMERO-NUM          PIC 9(09).
000290     05  CTAM-ID                      PIC 9(09).
000300     05  CTAM-NOMBRE                  PIC X(32).
000310*    SALDO LIQUIDADO (AUDITADO) DE LA CUENTA, PUEDE SER NEGATIVO
000320     05  CTAM-SALDO                   PIC S9(15).
000330*    SALDO NETO PENDIENTE DE AUDITORIA (DEPOSITOS/RETIROS/ETC.)
000340     05  CTAM-PENDIENTE               PIC S9(15).
000350*    APORTACIONES, NO SE MODIFICA POR NINGUNA TRANSACCION ACTUAL
000360     05  CTAM-APORTACION              PIC S9(15).
000361*    ESTADO DE LA CUENTA, ESTAMPADO 'activa  ' AL REGISTRARSE
000362*    (TBK2000, 210-CREAR-CUENTA); NO EXISTE TODAVIA UN COMANDO
000363*    DE CIERRE EN OPERATIONS, POR LO QUE CTAM-CERRADA QUEDA LISTA
000364*    PARA CUANDO SE AGREGUE (TBK-0068)
000365     05  CTAM-ESTADO                  PIC X(08).
000366         88  CTAM-ACTIVA                  VALUE 'activa  '.
000367         88  CTAM-CERRADA                 VALUE 'cerrada '.
000368*    CODIGO DE SUCURSAL QUE DIO DE ALTA LA CUENTA (TBK-0068)
000369     05  CTAM-SUCURSAL                PIC X(04).
000370*    FECHA DE APERTURA, ESTAMPADA AL REGISTRARSE (TBK-0068)
000371     05  CTAM-FECHA-APERTURA          PIC 9(08).
000372     05  FILLER                       PIC X(15).
