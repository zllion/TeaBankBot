000100*******************************************************************
000110* FECHA       : 14/11/2023                                         *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKLIM, LIMITES DE NEGOCIO COMUNES                 *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : VALORES LIMITE COMUNES A TODOS LOS PROGRAMAS TBKnnnn, SE *
000170*             : CENTRALIZAN AQUI PARA QUE UN CAMBIO DE POLITICA (POR EJ. *
000180*             : NUEVO TOPE DE SOLICITUD) NO OBLIGUE A TOCAR CADA FUENTE.  
000190*******************************************************************
000200* CAMBIOS:                                                        *
000210* 14/11/2023 EEDR TBK-0001 CREACION ORIGINAL DEL LAYOUT.          *
000220* 02/02/2024 MGR  TBK-0036 SE AMPLIA TBKL-MAX-SALIDA-AUDIT A 4    *
000230*                  DIGITOS POR CONSISTENCIA CON TBKO-LIMITE.      *
000231* 04/08/2026 JCL  TBK-0068 SE AGREGAN NUMERO DE VERSION Y FECHA    *
000232*                  DE VIGENCIA DE LA TABLA, PARA QUE OPERACIONES  *
000233*                  PUEDA CONFIRMAR QUE CORRE CON LA TABLA VIGENTE.*
000240*******************************************************************
000250 01  TBKL-LIMITES.
000251*    VERSION Y FECHA DE VIGENCIA DE ESTA TABLA DE LIMITES; SE
000252*    ARRASTRAN EN LOS RESPALDOS PERO NO DISPARAN REGLA ALGUNA
000253     05  TBKL-VERSION-TABLA           PIC 9(04) VALUE 0001.
000254     05  TBKL-FECHA-VIGENCIA          PIC 9(08) VALUE ZEROS.
000260*    MONTO MINIMO AUTORIZADO EN CUALQUIER OPERACION MONETARIA
000270     05  TBKL-MONTO-MINIMO            PIC S9(15) VALUE +1.
000280*    MONTO MAXIMO: DEPOSITO, RETIRO, TRANSFERENCIA, DONACION
000290     05  TBKL-MONTO-MAXIMO            PIC S9(15)
000300                                      VALUE +1000000000000.
000310*    MONTO MAXIMO PARA SOLICITUDES AL TESORERO (REQUEST)
000320     05  TBKL-MONTO-MAX-SOLICITUD     PIC S9(15)
000330                                      VALUE +100000000000.
000340*    PISO DE SALDO LIQUIDADO, CONGELA TRANSFERENCIAS SI <=
000350     05  TBKL-SALDO-MINIMO            PIC S9(15)
000360                                      VALUE -1000000000.
000370*    CANTIDAD MAXIMA DE PENDIENTES QUE TBK4000 SACA POR CORRIDA
000380     05  TBKL-MAX-SALIDA-AUDIT        PIC 9(04) VALUE 0020.
000390*    CANTIDAD POR DEFECTO DE MOVIMIENTOS QUE LISTA TBK5000
000400     05  TBKL-MAX-RECLIST-DEFECTO     PIC 9(04) VALUE 0005.
000410     05  FILLER                       PIC X(08).
