000100******************************************************************
000110* FECHA       : 29/11/2023                                        *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* PROGRAMA    : TBK6000                                           *
000150* TIPO        : BATCH - RESPALDO GENERAL DE LA BITACORA Y CUENTAS  *
000160* DESCRIPCION : TRES PASADAS DE RESPALDO SOBRE EL MAESTRO DE       *
000170*             : CUENTAS Y LA BITACORA DE MOVIMIENTOS, SIN PASAR    *
000180*             : POR ACCTREPO NI TXNREPO (ACCESO DIRECTO A LOS      *
000190*             : ARCHIVOS, SOLO LECTURA).                          *
000200* ARCHIVOS    : CUENTAS=E, MOVTOS=E, SALIDA1/2/3=S                 *
000210* PROGRAMA(S) : NO APLICA (ACCESO DIRECTO)                         *
000220******************************************************************
000230* CAMBIOS:                                                         *
000240* 29/11/2023 EEDR TBK-0007 CREACION ORIGINAL DEL PROGRAMA.         *
000241* 14/12/2023 EEDR TBK-0014 SE ACLARA EN LA DESCRIPCION EL ORDEN DE *
000242*                  LAS TRES PASADAS (MOVIMIENTOS, CUENTAS,         *
000243*                  AUDITORIA) PARA EVITAR CONFUSION CON EL ORDEN   *
000244*                  DE LOS ARCHIVOS DE SALIDA.                     *
000250* 03/02/2024 MGR  TBK-0037 SE AMPLIA TBKEX2 Y SE VUELVE A GENERAR  *
000260*                  EL RESPALDO CON EL NUEVO LAYOUT.               *
000265* 20/02/2024 MGR  TBK-0039 LA PASADA DE TBKEX1 AHORA CRUZA EL      *
000266*                  NOMBRE DEL EMISOR Y DEL RECEPTOR CONTRA EL      *
000267*                  MAESTRO DE CUENTAS POR LECTURA DIRECTA (ANTES   *
000268*                  SOLO SE RESPALDABA LA LLAVE).                  *
000270* 18/03/2024 JCL  TBK-0044 REVISION Y2K DE CAMPOS DE FECHA.        *
000275* 03/08/2024 MGR  TBK-0064 LA PASADA DE TBKEX3 YA NO RESPALDA      *
000276*                  MOVIMIENTOS SIN AUDITAR; SOLO LOS QUE YA TRAEN  *
000277*                  OPERADOR (VER 405-PROCESA-AUDITORIA).           *
000278* 13/08/2024 JCL  TBK-0066 SE DOCUMENTA QUE TBKEX3 SOLO CRUZA EL   *
000279*                  NOMBRE DEL RECEPTOR, TAL COMO LO SOLICITO EL    *
000280*                  AREA DE AUDITORIA (VER 410-ESCRIBE-EXTRACTO3).  *
000282* 04/08/2026 JCL  TBK-0068 305-ESCRIBE-EXTRACTO2 AHORA TAMBIEN      *
000283*                  RESPALDA ESTADO, SUCURSAL Y FECHA DE APERTURA   *
000284*                  TRAS LA AMPLIACION DEL MAESTRO Y DE TBKEX2.     *
000285******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.                      TBK6000.
000310 AUTHOR.                          ERICK DANIEL RAMIREZ DIVAS.
000320 INSTALLATION.                    BANCA AHORROS TEABANK.
000330 DATE-WRITTEN.                    29/11/1991.
000340 DATE-COMPILED.                   29/11/1991.
000350 SECURITY.                        USO INTERNO DEL DEPARTAMENTO.
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS TBK6-DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT CUENTAS ASSIGN TO CUENTAS
000440            ORGANIZATION  IS INDEXED
000450            ACCESS MODE   IS DYNAMIC
000460            RECORD KEY    IS CTAM-LLAVE
000470            FILE STATUS   IS FS-CUENTAS
000480                             FSE-CUENTAS.
000490     SELECT MOVTOS ASSIGN TO MOVTOS
000500            ORGANIZATION  IS INDEXED
000510            ACCESS MODE   IS DYNAMIC
000520            RECORD KEY    IS MOVT-LLAVE
000530            FILE STATUS   IS FS-MOVTOS
000540                             FSE-MOVTOS.
000550     SELECT SALIDA1 ASSIGN TO SALIDA1
000560            FILE STATUS IS FS-SALIDA1.
000570     SELECT SALIDA2 ASSIGN TO SALIDA2
000580            FILE STATUS IS FS-SALIDA2.
000590     SELECT SALIDA3 ASSIGN TO SALIDA3
000600            FILE STATUS IS FS-SALIDA3.
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  CUENTAS.
000640     COPY TBKACT.
000650 FD  MOVTOS.
000660     COPY TBKTXN.
000670 FD  SALIDA1.
000680     COPY TBKEX1.
000690 FD  SALIDA2.
000700     COPY TBKEX2.
000710 FD  SALIDA3.
000720     COPY TBKEX3.
000730 WORKING-STORAGE SECTION.
000740*--> VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO DE CUENTAS/MOVTOS
000750 01 FS-CUENTAS                     PIC 9(02)  VALUE ZEROS.
000760 01 FSE-CUENTAS.
000770    02 FSE-RETURN                  PIC S9(04) COMP-5 VALUE ZEROS.
000780    02 FSE-FUNCTION                PIC S9(04) COMP-5 VALUE ZEROS.
000790    02 FSE-FEEDBACK                PIC S9(04) COMP-5 VALUE ZEROS.
000800 01 FS-MOVTOS                      PIC 9(02)  VALUE ZEROS.
000810 01 FSE-MOVTOS.
000820    02 FSE-RETURN-MOV              PIC S9(04) COMP-5 VALUE ZEROS.
000830    02 FSE-FUNCTION-MOV            PIC S9(04) COMP-5 VALUE ZEROS.
000840    02 FSE-FEEDBACK-MOV            PIC S9(04) COMP-5 VALUE ZEROS.
000850*--> VARIABLES DE FILE STATUS DE LOS TRES ARCHIVOS DE SALIDA
000860 01 FS-SALIDA1                     PIC 9(02)  VALUE ZEROS.
000870 01 FS-SALIDA2                     PIC 9(02)  VALUE ZEROS.
000880 01 FS-SALIDA3                     PIC 9(02)  VALUE ZEROS.
000890*--> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
000900 01 PROGRAMA                       PIC X(08)  VALUE 'TBK6000'.
000910 01 ARCHIVO                        PIC X(08)  VALUE SPACES.
000920 01 ACCION                         PIC X(10)  VALUE SPACES.
000930 01 LLAVE                          PIC X(32)  VALUE SPACES.
000940*--> INTERRUPTORES Y CONTADORES
000950 01 WKS-INTERRUPTORES.
000960    05 WKS-FIN-MOVTOS               PIC X(01)  VALUE 'N'.
000970       88 FIN-MOVTOS                             VALUE 'S'.
000980    05 WKS-FIN-CUENTAS              PIC X(01)  VALUE 'N'.
000990       88 FIN-CUENTAS                            VALUE 'S'.
000995*--> CONTADORES DE RENGLONES POR PASADA, ESCALARES 77
001000 77 WKS-TOTAL-EXTRACTO1            PIC 9(07)  COMP VALUE ZEROS.
001010 77 WKS-TOTAL-EXTRACTO2            PIC 9(07)  COMP VALUE ZEROS.
001020 77 WKS-TOTAL-EXTRACTO3            PIC 9(07)  COMP VALUE ZEROS.
001040*--> NOMBRES CRUZADOS CONTRA EL MAESTRO DE CUENTAS PARA EL
001050*    RENGLON DE MOVIMIENTO QUE SE ESTA ARMANDO
001060 01 WKS-NOMBRE-EMISOR               PIC X(32)  VALUE SPACES.
001070 01 WKS-NOMBRE-RECEPTOR             PIC X(32)  VALUE SPACES.
001080*--> VISTA ALTERNA SOLO-LLAVE DEL MAESTRO DE CUENTAS, USADA PARA
001090*    ARMAR LA LLAVE DE BUSQUEDA SIN TOCAR EL RESTO DEL REGISTRO
001100 01 TBK6-CUENTA-LLAVE-R REDEFINES CTAM-REGISTRO.
001110    05 TBK6-LLAVE-CUENTA            PIC X(09).
001120    05 FILLER                       PIC X(121).
001130*--> AREA DE FECHA/HORA DE TRABAJO, ESTAMPADA EN LOS TOTALES
001140 01 WKS-FECHA-HOY                  PIC 9(08)  VALUE ZEROS.
001150 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
001160    05 WKS-ANIO-HOY                PIC 9(04).
001170    05 WKS-MES-HOY                 PIC 9(02).
001180    05 WKS-DIA-HOY                 PIC 9(02).
001190 01 WKS-HORA-HOY                   PIC 9(08)  VALUE ZEROS.
001200 01 WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
001210    05 WKS-HORAS-HOY               PIC 9(02).
001220    05 WKS-MINUTOS-HOY             PIC 9(02).
001230    05 WKS-SEGUNDOS-HOY            PIC 9(02).
001240    05 WKS-CENTESIMAS-HOY          PIC 9(02).
001250 PROCEDURE DIVISION.
001260 000-PRINCIPAL SECTION.
001270* SECCION PRINCIPAL: ABRE ARCHIVOS Y CORRE LAS TRES PASADAS DEL
001280* RESPALDO GENERAL (LEDGEREXTRACT)
001290     PERFORM 110-ABRIR-ARCHIVOS
001300     PERFORM 200-EXTRAE-MOVIMIENTOS
001310     PERFORM 300-EXTRAE-CUENTAS
001320     PERFORM 400-EXTRAE-AUDITORIA
001330     PERFORM 800-TOTALES-CORRIDA
001340     PERFORM 900-CERRAR-ARCHIVOS
001350     STOP RUN.
001360 000-PRINCIPAL-E. EXIT.
001370* ABRE LOS CINCO ARCHIVOS PROPIOS, SIN PASAR POR ACCTREPO NI
001380* TXNREPO (ACCESO DIRECTO DE SOLO LECTURA)
001390 110-ABRIR-ARCHIVOS SECTION.
001400     OPEN INPUT  CUENTAS
001410     OPEN INPUT  MOVTOS
001420     OPEN OUTPUT SALIDA1
001430     OPEN OUTPUT SALIDA2
001440     OPEN OUTPUT SALIDA3
001450     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
001460     ACCEPT WKS-HORA-HOY  FROM TIME
001470     IF FS-CUENTAS NOT = 0
001480        MOVE 'APERTURA  ' TO ACCION
001490        MOVE 'CUENTAS ' TO ARCHIVO
001500        MOVE SPACES      TO LLAVE
001510        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
001520        MOVE 91 TO RETURN-CODE
001530        STOP RUN
001540     END-IF
001550     IF FS-MOVTOS NOT = 0
001560        MOVE 'APERTURA  ' TO ACCION
001570        MOVE 'MOVTOS  ' TO ARCHIVO
001580        MOVE SPACES      TO LLAVE
001590        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE
001600        MOVE 91 TO RETURN-CODE
001610        STOP RUN
001620     END-IF.
001630 110-ABRIR-ARCHIVOS-E. EXIT.
001640* PRIMERA PASADA: TODA LA BITACORA, UN TBE1-REGISTRO POR
001650* MOVIMIENTO CON NOMBRES DE EMISOR Y RECEPTOR YA CRUZADOS
001660 200-EXTRAE-MOVIMIENTOS SECTION.
001670     MOVE LOW-VALUES TO MOVT-LLAVE
001680     START MOVTOS
001690           KEY IS NOT LESS THAN MOVT-LLAVE
001700           INVALID KEY
001710              MOVE 'S' TO WKS-FIN-MOVTOS
001720           NOT INVALID KEY
001730              MOVE 'N' TO WKS-FIN-MOVTOS
001740     END-START
001750     IF NOT FIN-MOVTOS
001760        READ MOVTOS NEXT RECORD
001770             AT END MOVE 'S' TO WKS-FIN-MOVTOS
001780        END-READ
001790     END-IF
001800     PERFORM 205-ESCRIBE-EXTRACTO1 UNTIL FIN-MOVTOS.
001810 200-EXTRAE-MOVIMIENTOS-E. EXIT.
001820* CRUZA LOS NOMBRES, ARMA Y ESCRIBE UN RENGLON DE TBKEX1 Y LEE
001830* EL SIGUIENTE MOVIMIENTO DE LA BITACORA
001840 205-ESCRIBE-EXTRACTO1 SECTION.
001850     PERFORM 210-BUSCA-NOMBRE-EMISOR
001860     PERFORM 215-BUSCA-NOMBRE-RECEPTOR
001870     MOVE MOVT-ID        TO TBE1-ID-MOVIMIENTO
001880     MOVE MOVT-TIPO       TO TBE1-TIPO
001890     MOVE MOVT-FECHA-HORA TO TBE1-FECHA-HORA
001900     MOVE WKS-NOMBRE-EMISOR TO TBE1-NOMBRE-EMISOR
001910     MOVE MOVT-EMISOR     TO TBE1-EMISOR
001920     MOVE WKS-NOMBRE-RECEPTOR TO TBE1-NOMBRE-RECEPTOR
001930     MOVE MOVT-RECEPTOR   TO TBE1-RECEPTOR
001940     MOVE MOVT-MONTO      TO TBE1-MONTO
001950     MOVE MOVT-ESTADO     TO TBE1-ESTADO
001960     MOVE MOVT-MEMO       TO TBE1-MEMO
001970     WRITE TBE1-REGISTRO
001980     ADD 1 TO WKS-TOTAL-EXTRACTO1
001990     READ MOVTOS NEXT RECORD
002000          AT END MOVE 'S' TO WKS-FIN-MOVTOS
002010     END-READ.
002020 205-ESCRIBE-EXTRACTO1-E. EXIT.
002030* BUSCA EL NOMBRE DEL EMISOR; EN BLANCO SI LA CUENTA VIENE VACIA
002040* (DEPOSITO/RETIRO) O SI YA NO EXISTE EN EL MAESTRO
002050 210-BUSCA-NOMBRE-EMISOR SECTION.
002060     IF MOVT-EMISOR = SPACES
002070        MOVE SPACES TO WKS-NOMBRE-EMISOR
002080     ELSE
002090        MOVE MOVT-EMISOR TO TBK6-LLAVE-CUENTA
002100        READ CUENTAS
002110             KEY IS CTAM-LLAVE
002120             INVALID KEY
002130                MOVE SPACES TO WKS-NOMBRE-EMISOR
002140             NOT INVALID KEY
002150                MOVE CTAM-NOMBRE TO WKS-NOMBRE-EMISOR
002160        END-READ
002170     END-IF.
002180 210-BUSCA-NOMBRE-EMISOR-E. EXIT.
002190* BUSCA EL NOMBRE DEL RECEPTOR, MISMA REGLA QUE EL EMISOR
002200 215-BUSCA-NOMBRE-RECEPTOR SECTION.
002210     IF MOVT-RECEPTOR = SPACES
002220        MOVE SPACES TO WKS-NOMBRE-RECEPTOR
002230     ELSE
002240        MOVE MOVT-RECEPTOR TO TBK6-LLAVE-CUENTA
002250        READ CUENTAS
002260             KEY IS CTAM-LLAVE
002270             INVALID KEY
002280                MOVE SPACES TO WKS-NOMBRE-RECEPTOR
002290             NOT INVALID KEY
002300                MOVE CTAM-NOMBRE TO WKS-NOMBRE-RECEPTOR
002310        END-READ
002320     END-IF.
002330 215-BUSCA-NOMBRE-RECEPTOR-E. EXIT.
002340* SEGUNDA PASADA: TODO EL MAESTRO DE CUENTAS, UN TBE2-REGISTRO
002350* POR CUENTA, EN ORDEN DE LLAVE
002360 300-EXTRAE-CUENTAS SECTION.
002370     MOVE LOW-VALUES TO CTAM-LLAVE
002380     START CUENTAS
002390           KEY IS NOT LESS THAN CTAM-LLAVE
002400           INVALID KEY
002410              MOVE 'S' TO WKS-FIN-CUENTAS
002420           NOT INVALID KEY
002430              MOVE 'N' TO WKS-FIN-CUENTAS
002440     END-START
002450     IF NOT FIN-CUENTAS
002460        READ CUENTAS NEXT RECORD
002470             AT END MOVE 'S' TO WKS-FIN-CUENTAS
002480        END-READ
002490     END-IF
002500     PERFORM 305-ESCRIBE-EXTRACTO2 UNTIL FIN-CUENTAS.
002510 300-EXTRAE-CUENTAS-E. EXIT.
002520* ARMA Y ESCRIBE UN RENGLON DE TBKEX2 Y LEE LA SIGUIENTE CUENTA
002530 305-ESCRIBE-EXTRACTO2 SECTION.
002540     MOVE CTAM-NUMERO     TO TBE2-NUMERO
002550     MOVE CTAM-NOMBRE     TO TBE2-NOMBRE
002560     MOVE CTAM-SALDO      TO TBE2-SALDO
002570     MOVE CTAM-PENDIENTE  TO TBE2-PENDIENTE
002580     MOVE CTAM-APORTACION TO TBE2-APORTACION
002581     MOVE CTAM-ESTADO     TO TBE2-ESTADO
002582     MOVE CTAM-SUCURSAL   TO TBE2-SUCURSAL
002583     MOVE CTAM-FECHA-APERTURA TO TBE2-FECHA-APERTURA
002590     WRITE TBE2-REGISTRO
002600     ADD 1 TO WKS-TOTAL-EXTRACTO2
002610     READ CUENTAS NEXT RECORD
002620          AT END MOVE 'S' TO WKS-FIN-CUENTAS
002630     END-READ.
002640 305-ESCRIBE-EXTRACTO2-E. EXIT.
002650* TERCERA PASADA: LA BITACORA OTRA VEZ, SOLO LOS MOVIMIENTOS
002660* YA AUDITADOS (OPERADOR NO EN BLANCO)
002670 400-EXTRAE-AUDITORIA SECTION.
002680     MOVE LOW-VALUES TO MOVT-LLAVE
002690     START MOVTOS
002700           KEY IS NOT LESS THAN MOVT-LLAVE
002710           INVALID KEY
002720              MOVE 'S' TO WKS-FIN-MOVTOS
002730           NOT INVALID KEY
002740              MOVE 'N' TO WKS-FIN-MOVTOS
002750     END-START
002760     IF NOT FIN-MOVTOS
002770        READ MOVTOS NEXT RECORD
002780             AT END MOVE 'S' TO WKS-FIN-MOVTOS
002790        END-READ
002800     END-IF
002810     PERFORM 405-PROCESA-AUDITORIA UNTIL FIN-MOVTOS.
002820 400-EXTRAE-AUDITORIA-E. EXIT.
002830* SI EL MOVIMIENTO YA FUE AUDITADO LO MANDA A ESCRIBIR EN TBKEX3
002840* Y LEE EL SIGUIENTE
002850 405-PROCESA-AUDITORIA SECTION.
002860     IF MOVT-OPERADOR NOT = SPACES
002870        PERFORM 410-ESCRIBE-EXTRACTO3
002880     END-IF
002890     READ MOVTOS NEXT RECORD
002900          AT END MOVE 'S' TO WKS-FIN-MOVTOS
002910     END-READ.
002920 405-PROCESA-AUDITORIA-E. EXIT.
002930* ARMA Y ESCRIBE UN RENGLON DE TBKEX3 (CRUZANDO SOLO EL NOMBRE
002940* DEL RECEPTOR, COMO LO PEDIA EL AREA DE AUDITORIA)
002950 410-ESCRIBE-EXTRACTO3 SECTION.
002960     PERFORM 215-BUSCA-NOMBRE-RECEPTOR
002970     MOVE MOVT-ID          TO TBE3-ID-MOVIMIENTO
002980     MOVE MOVT-FECHA-HORA  TO TBE3-FECHA-HORA
002990     MOVE MOVT-OPERADOR    TO TBE3-OPERADOR
003000     MOVE MOVT-TIPO        TO TBE3-TIPO
003010     MOVE WKS-NOMBRE-RECEPTOR TO TBE3-NOMBRE-RECEPTOR
003020     MOVE MOVT-MONTO       TO TBE3-MONTO
003030     WRITE TBE3-REGISTRO
003040     ADD 1 TO WKS-TOTAL-EXTRACTO3.
003050 410-ESCRIBE-EXTRACTO3-E. EXIT.
003060* IMPRIME LOS TOTALES DE LA CORRIDA
003070 800-TOTALES-CORRIDA SECTION.
003080     DISPLAY 'RESPALDO GENERAL AL ' WKS-ANIO-HOY '-' WKS-MES-HOY
003090             '-' WKS-DIA-HOY UPON CONSOLE
003100     DISPLAY 'TOTAL TBKEX1 (MOVIMIENTOS)  : ' WKS-TOTAL-EXTRACTO1
003110             UPON CONSOLE
003120     DISPLAY 'TOTAL TBKEX2 (CUENTAS)      : ' WKS-TOTAL-EXTRACTO2
003130             UPON CONSOLE
003140     DISPLAY 'TOTAL TBKEX3 (AUDITORIA)    : ' WKS-TOTAL-EXTRACTO3
003150             UPON CONSOLE.
003160 800-TOTALES-CORRIDA-E. EXIT.
003170* CIERRA LOS CINCO ARCHIVOS PROPIOS
003180 900-CERRAR-ARCHIVOS SECTION.
003190     CLOSE CUENTAS
003200     CLOSE MOVTOS
003210     CLOSE SALIDA1
003220     CLOSE SALIDA2
003230     CLOSE SALIDA3.
003240 900-CERRAR-ARCHIVOS-E. EXIT.
