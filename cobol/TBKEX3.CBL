000100*******************************************************************
000110* FECHA       : 28/11/2023                                         *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKEX3, EXTRACTO DE AUDITORIA                      *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : TERCER ARCHIVO DEL RESPALDO GENERAL (LEDGEREXTRACT), SOLO 
000170*             : MOVIMIENTOS YA AUDITADOS (OPERADOR NO EN BLANCO).         
000180*******************************************************************
000190* CAMBIOS:                                                        *
000200* 28/11/2023 EEDR TBK-0003 CREACION ORIGINAL DEL LAYOUT.          *
000201* 04/08/2026 JCL  TBK-0068 SE AGREGA LA VISTA DESGLOSADA DE LA     *
000202*                  FECHA-HORA (TBE3-FECHA-HORA-R), IGUAL QUE EN    *
000203*                  TBKEX1, PARA REPORTES DE AUDITORIA POR FECHA.   *
000210*******************************************************************
000220 01  TBE3-REGISTRO.
000230     05  TBE3-ID-MOVIMIENTO           PIC 9(09).
000240     05  TBE3-FECHA-HORA              PIC X(19).
000241*    VISTA DESGLOSADA DE TBE3-FECHA-HORA (FORMATO AAAA-MM-DDTHH:MM:SS)
000242     05  TBE3-FECHA-HORA-R REDEFINES TBE3-FECHA-HORA.
000243         10  TBE3-ANIO                PIC X(04).
000244         10  FILLER                   PIC X(01).
000245         10  TBE3-MES                 PIC X(02).
000246         10  FILLER                   PIC X(01).
000247         10  TBE3-DIA                 PIC X(02).
000248         10  FILLER                   PIC X(01).
000249         10  TBE3-HORA                PIC X(02).
000251         10  FILLER                   PIC X(01).
000252         10  TBE3-MINUTO              PIC X(02).
000253         10  FILLER                   PIC X(01).
000254         10  TBE3-SEGUNDO             PIC X(02).
000255     05  TBE3-OPERADOR                PIC X(32).
000260     05  TBE3-TIPO                    PIC X(08).
000270     05  TBE3-NOMBRE-RECEPTOR         PIC X(32).
000280     05  TBE3-MONTO                   PIC S9(15).
000290     05  FILLER                       PIC X(12).
