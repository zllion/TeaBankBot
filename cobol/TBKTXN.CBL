000100*******************************************************************
000110* FECHA       : 14/11/2023                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                 *
000130* APLICACION  : BANCA AHORROS TEABANK                             *
000140* MIEMBRO     : TBKTXN, BITACORA DE MOVIMIENTOS                   *
000150* TIPO        : COPY MEMBER                                       *
000160* DESCRIPCION : LAYOUT DE LA BITACORA DE MOVIMIENTOS (MOVT),      *
000170*             : LLAVEADA POR MOVT-ID SECUENCIAL ASCENDENTE.        *
000180* LLAMADO POR : TBK1000, TBK3000, TBK4000, TBK5000, TBK6000       *
000190*******************************************************************
000200* CAMBIOS:                                                        *
000210* 14/11/2023 EEDR TBK-0001 CREACION ORIGINAL DEL LAYOUT.          *
000220* 20/01/2024 MGR  TBK-0022 SE AGREGAN 88 DE TIPO Y ESTADO PARA    *
000230*                  EVITAR COMPARACIONES LITERALES REPETIDAS.      *
000240*******************************************************************
000250 01  MOVT-REGISTRO.
000260     05  MOVT-LLAVE.
000270         10  MOVT-ID                  PIC 9(09).
000280     05  MOVT-TIPO                    PIC X(08).
000290         88  MOVT-ES-DEPOSITO             VALUE 'deposit '.
000300         88  MOVT-ES-RETIRO               VALUE 'withdraw'.
000310         88  MOVT-ES-TRANSFERENCIA        VALUE 'transfer'.
000320         88  MOVT-ES-SOLICITUD            VALUE 'request '.
000330         88  MOVT-ES-DONACION             VALUE 'donate  '.
000340     05  MOVT-FECHA-HORA              PIC X(19).
000350     05  MOVT-EMISOR                  PIC X(09).
000360     05  MOVT-RECEPTOR                PIC X(09).
000370     05  MOVT-ESTADO                  PIC X(08).
000380         88  MOVT-PENDIENTE               VALUE 'pending '.
000390         88  MOVT-LIQUIDADO               VALUE 'done    '.
000400         88  MOVT-DENEGADO                VALUE 'denied  '.
000410     05  MOVT-MONTO                   PIC S9(15).
000420     05  MOVT-OPERADOR                PIC X(32).
000430     05  MOVT-MEMO                    PIC X(64).
000440     05  FILLER                       PIC X(12).
